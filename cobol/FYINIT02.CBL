000100      *================================================================
000110       IDENTIFICATION DIVISION.
000120       PROGRAM-ID.    FYINIT02.
000130       AUTHOR.        C-RUZ.
000140       INSTALLATION.  FARMAYA - PROCESO BATCH NOCTURNO.
000150       DATE-WRITTEN.  06/18/1994.
000160       DATE-COMPILED.
000170       SECURITY.      CONFIDENCIAL - USO INTERNO FARMAYA.
000180      *----------------------------------------------------------------
000190      *  FYINIT02 -- INICIALIZA EL ARCHIVO DE REPORTE SEMANAL Y EL DE
000200      *  DETALLE SEMANAL (EX RUZCREA3, QUE CREABA PROD-VENCIDOS).  SE
000210      *  CORRE UNA SOLA VEZ, ANTES DEL PRIMER REPORTE SEMANAL
000220      *  (FYRPT01), PARA DEJAR LOS ARCHIVOS VACIOS Y CON LABEL; NO
000230      *  LO LLAMA FYBATCH.
000240      *
000250      *  HISTORIAL DE CAMBIOS
000260      *  FECHA     AUTOR   TICKET    DESCRIPCION
000270      *  --------  ------  --------  ----------------------------
000280      *  06/18/94  M.SOTO  FY-0064   PROGRAMA INICIAL (EX RUZCREA3,
000290      *                              SOLO CREABA PROD-VENCIDOS VACIO).
000300      *                              SE QUITA "DECIMAL-POINT IS COMMA"
000310      *                              DEL ORIGINAL -- NO APLICA EN ESTE
000315      *                              SHOP.
000320      *  02/19/99  J.PENA  FY-Y2K09  FECHA DEL BANNER A 4 DIGITOS DE
000330      *                              ANO (VENTANA DE SIGLO 50/50).
000340      *================================================================
000350       ENVIRONMENT DIVISION.
000360       CONFIGURATION SECTION.
000370       SPECIAL-NAMES.
000380           C01 IS TOP-OF-FORM
000390           UPSI-0 ON STATUS IS FYINIT02-MODO-PRUEBA.
000400       INPUT-OUTPUT SECTION.
000410       FILE-CONTROL.
000420           SELECT SEMANAL-FILE     ASSIGN TO WKRFILE
000430           ORGANIZATION IS SEQUENTIAL.
000440
000450           SELECT DETSEM-FILE      ASSIGN TO WKDFILE
000460           ORGANIZATION IS SEQUENTIAL.
000470
000480           SELECT CONTROL-REPORTE  ASSIGN TO CTLRPT
000490           ORGANIZATION IS LINE SEQUENTIAL.
000500
000510       DATA DIVISION.
000520       FILE SECTION.
000530       FD  SEMANAL-FILE
000540           LABEL RECORD IS STANDARD.
000550           COPY FYWKRM.
000560
000570       FD  DETSEM-FILE
000580           LABEL RECORD IS STANDARD.
000590           COPY FYWKDM.
000600
000610       FD  CONTROL-REPORTE.
000620       01  LIN-CONTROL.
000630           02  LIN-CONTROL-TEXTO        PIC X(79).
000640           02  FILLER                   PIC X(1).
000650
000660       WORKING-STORAGE SECTION.
000670       77  WS-CONT-ARCHIVOS            PIC 9(2)  COMP VALUE 0.
000680       77  WS-SIGLO                    PIC 9(2)  COMP VALUE 0.
000690
000700       01  WS-FECHA-SISTEMA-2D          PIC 9(6).
000710       01  WS-FECHA-SISTEMA-2D-R REDEFINES WS-FECHA-SISTEMA-2D.
000720           02  WS-F2-ANO                PIC 9(2).
000730           02  WS-F2-MES                PIC 9(2).
000740           02  WS-F2-DIA                PIC 9(2).
000750
000760       01  WS-FECHA-INICIALIZACION.
000770           02  FI-ANO                   PIC 9(4).
000780           02  FI-MES                   PIC 9(2).
000790           02  FI-DIA                   PIC 9(2).
000800       01  WS-FECHA-INICIALIZACION-R REDEFINES
000810                                      WS-FECHA-INICIALIZACION
000820                                      PIC 9(8).
000830
000840       01  WS-LINEA-TITULO.
000850           02  FILLER                   PIC X(80)
000860               VALUE "FARMAYA - INICIALIZACION DE ARCHIVOS SEMANALES".
000870
000880       01  WS-LINEA-RESUMEN.
000890           02  WS-LR-TEXTO              PIC X(60).
000900           02  WS-LR-CONTADOR           PIC 9(3).
000910           02  FILLER                   PIC X(17).
000920       01  WS-LINEA-RESUMEN-R REDEFINES WS-LINEA-RESUMEN.
000930           02  FILLER                   PIC X(60).
000940           02  WS-LRR-CONTADOR-ED       PIC ZZ9.
000950           02  FILLER                   PIC X(17).
000960
000970       PROCEDURE DIVISION.
000980       0000-INICIO.
000990           PERFORM 0040-OBTENER-FECHA
001000               THRU 0040-OBTENER-FECHA-EXIT.
001010           PERFORM 0050-ABRIR-CONTROL
001020               THRU 0050-ABRIR-CONTROL-EXIT.
001030           PERFORM 0100-CREAR-ARCHIVO-SEMANAL
001040               THRU 0100-CREAR-ARCHIVO-SEMANAL-EXIT.
001050           PERFORM 0150-CREAR-ARCHIVO-DETSEM
001060               THRU 0150-CREAR-ARCHIVO-DETSEM-EXIT.
001070           PERFORM 0200-IMPRIMIR-RESUMEN
001080               THRU 0200-IMPRIMIR-RESUMEN-EXIT.
001090           PERFORM 9999-FIN
001100               THRU 9999-FIN-EXIT.
001110
001120      *----------------------------------------------------------------
001130      *  0040 - FECHA DEL BANNER, VENTANEADA A 4 DIGITOS (FY-Y2K09).
001140      *----------------------------------------------------------------
001150       0040-OBTENER-FECHA.
001160           ACCEPT WS-FECHA-SISTEMA-2D FROM DATE.
001170           IF WS-F2-ANO < 50
001180               MOVE 20 TO WS-SIGLO
001190           ELSE
001200               MOVE 19 TO WS-SIGLO
001210           END-IF.
001220           COMPUTE FI-ANO = (WS-SIGLO * 100) + WS-F2-ANO.
001230           MOVE WS-F2-MES TO FI-MES.
001240           MOVE WS-F2-DIA TO FI-DIA.
001250       0040-OBTENER-FECHA-EXIT.
001260           EXIT.
001270
001280       0050-ABRIR-CONTROL.
001290           OPEN OUTPUT CONTROL-REPORTE.
001300           WRITE LIN-CONTROL FROM WS-LINEA-TITULO.
001310       0050-ABRIR-CONTROL-EXIT.
001320           EXIT.
001330
001340      *----------------------------------------------------------------
001350      *  0100 - CREA EL ARCHIVO DE REPORTE SEMANAL VACIO.  FYRPT01 SOLO
001360      *  HACE "OPEN EXTEND" SOBRE ESTE ARCHIVO -- DEBE EXISTIR CON SU
001370      *  LABEL ANTES DE LA PRIMERA SEMANA QUE SE REPORTE.
001380      *----------------------------------------------------------------
001390       0100-CREAR-ARCHIVO-SEMANAL.
001400           OPEN OUTPUT SEMANAL-FILE.
001410           CLOSE SEMANAL-FILE.
001420           ADD 1 TO WS-CONT-ARCHIVOS.
001430           MOVE "ARCHIVO DE REPORTE SEMANAL CREADO (WKRFILE)"
001440               TO WS-LR-TEXTO.
001450           MOVE WS-CONT-ARCHIVOS TO WS-LR-CONTADOR.
001460           WRITE LIN-CONTROL FROM WS-LINEA-RESUMEN.
001470       0100-CREAR-ARCHIVO-SEMANAL-EXIT.
001480           EXIT.
001490
001500       0150-CREAR-ARCHIVO-DETSEM.
001510           OPEN OUTPUT DETSEM-FILE.
001520           CLOSE DETSEM-FILE.
001530           ADD 1 TO WS-CONT-ARCHIVOS.
001540           MOVE "ARCHIVO DE DETALLE SEMANAL CREADO (WKDFILE)"
001550               TO WS-LR-TEXTO.
001560           MOVE WS-CONT-ARCHIVOS TO WS-LR-CONTADOR.
001570           WRITE LIN-CONTROL FROM WS-LINEA-RESUMEN.
001580       0150-CREAR-ARCHIVO-DETSEM-EXIT.
001590           EXIT.
001600
001610       0200-IMPRIMIR-RESUMEN.
001620           MOVE "TOTAL DE ARCHIVOS INICIALIZADOS" TO WS-LR-TEXTO.
001630           MOVE WS-CONT-ARCHIVOS TO WS-LR-CONTADOR.
001640           WRITE LIN-CONTROL FROM WS-LINEA-RESUMEN.
001650       0200-IMPRIMIR-RESUMEN-EXIT.
001660           EXIT.
001670
001680       9999-FIN.
001690           CLOSE CONTROL-REPORTE.
001700           GOBACK.
001710       9999-FIN-EXIT.
001720           EXIT.
