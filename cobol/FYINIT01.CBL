000100      *================================================================
000110       IDENTIFICATION DIVISION.
000120       PROGRAM-ID.    FYINIT01.
000130       AUTHOR.        C-RUZ.
000140       INSTALLATION.  FARMAYA - PROCESO BATCH NOCTURNO.
000150       DATE-WRITTEN.  05/11/1988.
000160       DATE-COMPILED.
000170       SECURITY.      CONFIDENCIAL - USO INTERNO FARMAYA.
000180      *----------------------------------------------------------------
000190      *  FYINIT01 -- INICIALIZA EL ARCHIVO DE PEDIDOS Y EL ARCHIVO DE
000200      *  DETALLE DE PEDIDOS (EX RUZCREA2, QUE CREABA FACTURA-VENTA,
000210      *  CLIENTES Y MOVIMIENTO-MEDICAMENTO).  SE CORRE UNA SOLA VEZ,
000220      *  ANTES DEL PRIMER CICLO NOCTURNO, PARA DEJAR LOS ARCHIVOS
000230      *  VACIOS Y CON LABEL; NO LO LLAMA FYBATCH.
000240      *
000250      *  HISTORIAL DE CAMBIOS
000260      *  FECHA     AUTOR   TICKET    DESCRIPCION
000270      *  --------  ------  --------  ----------------------------
000280      *  05/11/88  C.RUZ   FY-0007   PROGRAMA INICIAL (EX RUZCREA2,
000290      *                              SOLO CREABA LOS 3 ARCHIVOS VACIOS.
000300      *  09/22/89  C.RUZ   FY-0126   SE AGREGA REPORTE DE CONTROL CON
000310      *                              LOS ARCHIVOS CREADOS.
000320      *  02/19/99  J.PENA  FY-Y2K11  FECHA DEL BANNER A 4 DIGITOS DE
000330      *                              ANO (VENTANA DE SIGLO 50/50).
000340      *  05/02/07  R.LARA  FY-0138   SE CORRIGE EL COMENTARIO DEL PARRAFO
000350      *                              0100: FYORD01 YA NO ABRE ORDFILE EN
000360      *                              MODO "OUTPUT" (FY-0137), AHORA LO
000370      *                              EXTIENDE; ESTE PROGRAMA SIGUE IGUAL,
000380      *                              SOLO CREA EL ARCHIVO VACIO LA PRIMERA
000390      *                              VEZ, PARA QUE EXISTA CON SU LABEL.
000400      *================================================================
000410       ENVIRONMENT DIVISION.
000420       CONFIGURATION SECTION.
000430       SPECIAL-NAMES.
000440           C01 IS TOP-OF-FORM
000450           UPSI-0 ON STATUS IS FYINIT01-MODO-PRUEBA.
000460       INPUT-OUTPUT SECTION.
000470       FILE-CONTROL.
000480           SELECT PEDIDO-FILE      ASSIGN TO ORDFILE
000490           ORGANIZATION IS SEQUENTIAL.
000500
000510           SELECT DETALLE-FILE     ASSIGN TO OITFILE
000520           ORGANIZATION IS SEQUENTIAL.
000530
000540           SELECT CONTROL-REPORTE  ASSIGN TO CTLRPT
000550           ORGANIZATION IS LINE SEQUENTIAL.
000560
000570       DATA DIVISION.
000580       FILE SECTION.
000590       FD  PEDIDO-FILE
000600           LABEL RECORD IS STANDARD.
000610           COPY FYORDM.
000620
000630       FD  DETALLE-FILE
000640           LABEL RECORD IS STANDARD.
000650           COPY FYOITM.
000660
000670       FD  CONTROL-REPORTE.
000680       01  LIN-CONTROL.
000690           02  LIN-CONTROL-TEXTO        PIC X(79).
000700           02  FILLER                   PIC X(1).
000710
000720       WORKING-STORAGE SECTION.
000730       77  WS-CONT-ARCHIVOS            PIC 9(2)  COMP VALUE 0.
000740       77  WS-SIGLO                    PIC 9(2)  COMP VALUE 0.
000750
000760       01  WS-FECHA-SISTEMA-2D          PIC 9(6).
000770       01  WS-FECHA-SISTEMA-2D-R REDEFINES WS-FECHA-SISTEMA-2D.
000780           02  WS-F2-ANO                PIC 9(2).
000790           02  WS-F2-MES                PIC 9(2).
000800           02  WS-F2-DIA                PIC 9(2).
000810
000820       01  WS-FECHA-INICIALIZACION.
000830           02  FI-ANO                   PIC 9(4).
000840           02  FI-MES                   PIC 9(2).
000850           02  FI-DIA                   PIC 9(2).
000860       01  WS-FECHA-INICIALIZACION-R REDEFINES
000870                                      WS-FECHA-INICIALIZACION
000880                                      PIC 9(8).
000890
000900       01  WS-LINEA-TITULO.
000910           02  FILLER                   PIC X(80)
000920               VALUE "FARMAYA - INICIALIZACION DE ARCHIVOS DE PEDIDOS".
000930
000940       01  WS-LINEA-RESUMEN.
000950           02  WS-LR-TEXTO              PIC X(60).
000960           02  WS-LR-CONTADOR           PIC 9(3).
000970           02  FILLER                   PIC X(17).
000980       01  WS-LINEA-RESUMEN-R REDEFINES WS-LINEA-RESUMEN.
000990           02  FILLER                   PIC X(60).
001000           02  WS-LRR-CONTADOR-ED       PIC ZZ9.
001010           02  FILLER                   PIC X(17).
001020
001030       PROCEDURE DIVISION.
001040       0000-INICIO.
001050           PERFORM 0040-OBTENER-FECHA
001060               THRU 0040-OBTENER-FECHA-EXIT.
001070           PERFORM 0050-ABRIR-CONTROL
001080               THRU 0050-ABRIR-CONTROL-EXIT.
001090           PERFORM 0100-CREAR-ARCHIVO-PEDIDOS
001100               THRU 0100-CREAR-ARCHIVO-PEDIDOS-EXIT.
001110           PERFORM 0150-CREAR-ARCHIVO-DETALLE
001120               THRU 0150-CREAR-ARCHIVO-DETALLE-EXIT.
001130           PERFORM 0200-IMPRIMIR-RESUMEN
001140               THRU 0200-IMPRIMIR-RESUMEN-EXIT.
001150           PERFORM 9999-FIN
001160               THRU 9999-FIN-EXIT.
001170
001180      *----------------------------------------------------------------
001190      *  0040 - FECHA DEL BANNER.  SE LEE DEL RELOJ DEL SISTEMA CON 2
001200      *  DIGITOS DE ANO (COMO LO HACIA MENU4RUZ ORIGINALMENTE) Y SE
001210      *  VENTANEA A 4 DIGITOS (FY-Y2K11).
001220      *----------------------------------------------------------------
001230       0040-OBTENER-FECHA.
001240           ACCEPT WS-FECHA-SISTEMA-2D FROM DATE.
001250           IF WS-F2-ANO < 50
001260               MOVE 20 TO WS-SIGLO
001270           ELSE
001280               MOVE 19 TO WS-SIGLO
001290           END-IF.
001300           COMPUTE FI-ANO = (WS-SIGLO * 100) + WS-F2-ANO.
001310           MOVE WS-F2-MES TO FI-MES.
001320           MOVE WS-F2-DIA TO FI-DIA.
001330       0040-OBTENER-FECHA-EXIT.
001340           EXIT.
001350
001360       0050-ABRIR-CONTROL.
001370           OPEN OUTPUT CONTROL-REPORTE.
001380           WRITE LIN-CONTROL FROM WS-LINEA-TITULO.
001390       0050-ABRIR-CONTROL-EXIT.
001400           EXIT.
001410
001420      *----------------------------------------------------------------
001430      *  0100 - CREA EL ARCHIVO DE PEDIDOS VACIO (SOLO LABEL, SIN
001440      *  REGISTROS); FYORD01 LO ABRE "EXTEND" CADA NOCHE (FY-0137), PERO
001450      *  DEBE EXISTIR CON SU LABEL LA PRIMERA VEZ.
001460      *----------------------------------------------------------------
001470       0100-CREAR-ARCHIVO-PEDIDOS.
001480           OPEN OUTPUT PEDIDO-FILE.
001490           CLOSE PEDIDO-FILE.
001500           ADD 1 TO WS-CONT-ARCHIVOS.
001510           MOVE "ARCHIVO DE PEDIDOS CREADO (ORDFILE)" TO WS-LR-TEXTO.
001520           MOVE WS-CONT-ARCHIVOS TO WS-LR-CONTADOR.
001530           WRITE LIN-CONTROL FROM WS-LINEA-RESUMEN.
001540       0100-CREAR-ARCHIVO-PEDIDOS-EXIT.
001550           EXIT.
001560
001570       0150-CREAR-ARCHIVO-DETALLE.
001580           OPEN OUTPUT DETALLE-FILE.
001590           CLOSE DETALLE-FILE.
001600           ADD 1 TO WS-CONT-ARCHIVOS.
001610           MOVE "ARCHIVO DE DETALLE DE PEDIDOS CREADO (OITFILE)"
001620               TO WS-LR-TEXTO.
001630           MOVE WS-CONT-ARCHIVOS TO WS-LR-CONTADOR.
001640           WRITE LIN-CONTROL FROM WS-LINEA-RESUMEN.
001650       0150-CREAR-ARCHIVO-DETALLE-EXIT.
001660           EXIT.
001670
001680       0200-IMPRIMIR-RESUMEN.
001690           MOVE "TOTAL DE ARCHIVOS INICIALIZADOS" TO WS-LR-TEXTO.
001700           MOVE WS-CONT-ARCHIVOS TO WS-LR-CONTADOR.
001710           WRITE LIN-CONTROL FROM WS-LINEA-RESUMEN.
001720       0200-IMPRIMIR-RESUMEN-EXIT.
001730           EXIT.
001740
001750       9999-FIN.
001760           CLOSE CONTROL-REPORTE.
001770           GOBACK.
001780       9999-FIN-EXIT.
001790           EXIT.
