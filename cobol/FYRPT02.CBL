000100      *================================================================
000110       IDENTIFICATION DIVISION.
000120       PROGRAM-ID.    FYRPT02.
000130       AUTHOR.        M-SOTO.
000140       INSTALLATION.  FARMAYA - PROCESO BATCH NOCTURNO.
000150       DATE-WRITTEN.  06/25/1994.
000160       DATE-COMPILED.
000170       SECURITY.      CONFIDENCIAL - USO INTERNO FARMAYA.
000180      *----------------------------------------------------------------
000190      *  FYRPT02 -- RESUMEN DIARIO DE GANANCIAS (EX OPCION-4, CONSULTA
000200      *  DE MEDICAMENTOS VENCIDOS).  SELECCIONA LOS PEDIDOS ENTREGADOS
000210      *  CON FECHA IGUAL A LA FECHA DE CORRIDA, SUMA SUS TOTALES Y
000220      *  UNIDADES, Y LISTA UNA LINEA DE RESUMEN MAS UNA LINEA POR
000230      *  PEDIDO (ANTES LISTABA LOS VENCIDOS A LA FECHA DE HOY CON EL
000240      *  MISMO CRITERIO "FECHA = FECHA DE HOY").
000250      *
000260      *  HISTORIAL DE CAMBIOS
000270      *  FECHA     AUTOR   TICKET    DESCRIPCION
000280      *  --------  ------  --------  ----------------------------
000290      *  06/25/94  M.SOTO  FY-0067   PROGRAMA INICIAL (OPCION-4 DE LA
000300      *                              FICHA, CONSULTA DE VENCIDOS A LA
000310      *                              FECHA DE HOY).
000320      *  11/03/91  M.SOTO  FY-0041   SE AGREGA LINEA DE RESUMEN CON
000330      *                              TOTAL DE GANANCIAS Y UNIDADES.
000340      *  02/19/99  J.PENA  FY-Y2K07  FECHAS A 8 DIGITOS (AAAAMMDD);
000350      *                              SE QUITA DECIMAL-POINT IS COMMA.
000360      *  11/02/06  R.LARA  FY-0120   SE REEMPLAZA EL ARCHIVO DE
000370      *                              VENCIDOS POR EL RECORRIDO DIRECTO
000380      *                              DE PEDIDOS ENTREGADOS; SE AGREGA
000390      *                              LINKAGE SECTION CON FECHA-SISTEMA.
000400      *  03/21/07  R.LARA  FY-0130   SE AGREGAN VISTAS PLANAS (REDEFINES)
000410      *                              AL TITULO Y AL ENCABEZADO.
000420      *  05/02/07  R.LARA  FY-0139   SE CORRIGE EL ENCABEZADO DE COLUMNAS
000430      *                              DEL LISTADO, QUE HABIA QUEDADO EN
000440      *                              INGLES ("ID" / "ORDER NUMBER" /
000450      *                              "AMOUNT" / "DATE"); SE TRADUCE A
000460      *                              "ID" / "NUMERO PEDIDO" / "MONTO" /
000470      *                              "FECHA", COMO EL RESTO DE LOS
000480      *                              LISTADOS DEL LOTE.
000490      *  06/09/12  P.ROJAS FY-0143   LA LINEA DE RESUMEN SALIA DESPUES DE
000500      *                              LAS LINEAS DE DETALLE PORQUE SE
000510      *                              IMPRIMIA AL VUELO MIENTRAS SE LEIA
000520      *                              PEDIDO-FILE.  AHORA LOS PEDIDOS QUE
000530      *                              CALIFICAN SE GUARDAN EN
000540      *                              WS-TABLA-PEDIDOS-DIA (0210), EL
000550      *                              RESUMEN SE IMPRIME APENAS SE TERMINA
000560      *                              DE LEER (0300) Y EL DETALLE SE
000570      *                              IMPRIME DESPUES DESDE LA TABLA
000580      *                              (0400), IGUAL QUE EL LISTADO
000590      *                              SEMANAL DE FYRPT01.
000600      *================================================================
000610       ENVIRONMENT DIVISION.
000620       CONFIGURATION SECTION.
000630       SPECIAL-NAMES.
000640           C01 IS TOP-OF-FORM
000650           UPSI-0 ON STATUS IS FYRPT02-MODO-PRUEBA.
000660       INPUT-OUTPUT SECTION.
000670       FILE-CONTROL.
000680           SELECT PEDIDO-FILE      ASSIGN TO ORDFILE
000690           ORGANIZATION IS SEQUENTIAL.
000700
000710           SELECT DETALLE-FILE     ASSIGN TO OITFILE
000720           ORGANIZATION IS SEQUENTIAL.
000730
000740           SELECT DIARIO-REPORTE   ASSIGN TO DLYRPT
000750           ORGANIZATION IS LINE SEQUENTIAL.
000760
000770       DATA DIVISION.
000780       FILE SECTION.
000790       FD  PEDIDO-FILE
000800           LABEL RECORD IS STANDARD.
000810           COPY FYORDM.
000820
000830       FD  DETALLE-FILE
000840           LABEL RECORD IS STANDARD.
000850           COPY FYOITM.
000860
000870       FD  DIARIO-REPORTE.
000880       01  LIN-DIARIO.
000890           02  LIN-DIARIO-TEXTO         PIC X(79).
000900           02  FILLER                   PIC X(1).
000910
000920       WORKING-STORAGE SECTION.
000930       COPY FYDATE.
000940
000950       77  WS-CONT-PEDIDOS-DIA         PIC 9(7)  COMP VALUE 0.
000960       77  WS-CONT-TABLA-PEDIDOS       PIC 9(7)  COMP VALUE 0.
000970       77  WS-MAX-PEDIDOS-DIA          PIC 9(7)  COMP VALUE 2000.
000980       77  WS-CONT-UNIDADES-DIA        PIC 9(9)  COMP VALUE 0.
000990       77  WS-GANANCIA-DIA             PIC 9(10)V99   VALUE 0.
001000       77  WS-UNIDADES-PEDIDO          PIC 9(9)  COMP VALUE 0.
001010
001020       77  WS-SW-EOF-PEDIDO            PIC X     VALUE "N".
001030           88  HAY-MAS-PEDIDOS         VALUE "N".
001040           88  NO-HAY-MAS-PEDIDOS      VALUE "S".
001050       77  WS-SW-EOF-DETALLE           PIC X     VALUE "N".
001060           88  HAY-MAS-DETALLE         VALUE "N".
001070           88  NO-HAY-MAS-DETALLE      VALUE "S".
001080       77  WS-SW-PEDIDO-CALIFICA       PIC X     VALUE "N".
001090           88  PEDIDO-CALIFICA         VALUE "S".
001100           88  PEDIDO-NO-CALIFICA      VALUE "N".
001110
001120       01  WS-FECHA-REPORTE.
001130           02  WS-FR-ANO                PIC 9(4).
001140           02  WS-FR-MES                PIC 9(2).
001150           02  WS-FR-DIA                PIC 9(2).
001160       01  WS-FECHA-REPORTE-R REDEFINES WS-FECHA-REPORTE
001170                                       PIC 9(8).
001180
001190       01  WS-LINEA-TITULO.
001200           02  FILLER                   PIC X(36)
001210               VALUE "FARMAYA - RESUMEN DIARIO DE GANANCIAS".
001220           02  WS-LT-ETQ-FECHA          PIC X(7)  VALUE "FECHA: ".
001230           02  WS-LT-FECHA              PIC 9(4)/99/99.
001240           02  FILLER                   PIC X(26) VALUE SPACES.
001250       01  WS-LINEA-TITULO-R REDEFINES WS-LINEA-TITULO PIC X(79).
001260
001270       01  WS-LINEA-ENCABEZADO.
001280           02  FILLER                   PIC X(2)  VALUE SPACES.
001290           02  FILLER                   PIC X(12) VALUE "ID".
001300           02  FILLER                   PIC X(22) VALUE "NUMERO PEDIDO".
001310           02  FILLER                   PIC X(18) VALUE "MONTO".
001320           02  FILLER                   PIC X(10) VALUE "FECHA".
001330           02  FILLER                   PIC X(16) VALUE SPACES.
001340       01  WS-LINEA-ENCABEZADO-R REDEFINES WS-LINEA-ENCABEZADO
001350                                      PIC X(80).
001360
001370       01  WS-LINEA-RESUMEN.
001380           02  FILLER                   PIC X(1)  VALUE SPACES.
001390           02  WS-LR-ETQ-GAN            PIC X(16) VALUE
001400               "TOTAL GANANCIAS".
001410           02  WS-LR-GANANCIA           PIC Z,ZZZ,ZZ9.99.
001420           02  FILLER                   PIC X(2)  VALUE SPACES.
001430           02  WS-LR-ETQ-PED            PIC X(16) VALUE
001440               "TOTAL PEDIDOS".
001450           02  WS-LR-PEDIDOS            PIC ZZZ,ZZ9.
001460           02  FILLER                   PIC X(2)  VALUE SPACES.
001470           02  WS-LR-ETQ-UNI            PIC X(16) VALUE
001480               "TOTAL UNIDADES".
001490           02  WS-LR-UNIDADES           PIC ZZZ,ZZ9.
001500           02  FILLER                   PIC X(5)  VALUE SPACES.
001510
001520       01  WS-TABLA-PEDIDOS-DIA.
001530           02  WS-TP-PEDIDO OCCURS 2000 TIMES
001540                            INDEXED BY WS-IX-PED.
001550               03  WS-TP-ORD-ID          PIC 9(9).
001560               03  WS-TP-ORD-NUMERO      PIC X(20).
001570               03  WS-TP-MONTO           PIC 9(10)V99.
001580               03  WS-TP-FECHA           PIC 9(8).
001590
001600       01  WS-LINEA-DETALLE.
001610           02  FILLER                   PIC X(2)  VALUE SPACES.
001620           02  WS-LD-ORD-ID             PIC 9(9).
001630           02  FILLER                   PIC X(3)  VALUE SPACES.
001640           02  WS-LD-ORD-NUMERO         PIC X(20).
001650           02  FILLER                   PIC X(2)  VALUE SPACES.
001660           02  WS-LD-MONTO              PIC Z,ZZZ,ZZ9.99.
001670           02  FILLER                   PIC X(3)  VALUE SPACES.
001680           02  WS-LD-FECHA              PIC 9(4)/99/99.
001690           02  FILLER                   PIC X(8)  VALUE SPACES.
001700
001710       LINKAGE SECTION.
001720       01  FECHA-SISTEMA.
001730           02  S-ANO                    PIC 9(4).
001740           02  S-MES                    PIC 9(2).
001750           02  S-DIA                    PIC 9(2).
001760
001770       PROCEDURE DIVISION USING FECHA-SISTEMA.
001780       0000-INICIO.
001790           PERFORM 0040-AJUSTAR-FECHA
001800               THRU 0040-AJUSTAR-FECHA-EXIT.
001810           PERFORM 0050-ABRIR-ARCHIVOS
001820               THRU 0050-ABRIR-ARCHIVOS-EXIT.
001830           PERFORM 0150-LEER-PRIMER-DETALLE
001840               THRU 0150-LEER-PRIMER-DETALLE-EXIT.
001850           PERFORM 0100-SELECCIONAR-PEDIDOS-DIA
001860               THRU 0100-SELECCIONAR-PEDIDOS-DIA-EXIT
001870               UNTIL NO-HAY-MAS-PEDIDOS.
001880           PERFORM 0300-IMPRIMIR-RESUMEN
001890               THRU 0300-IMPRIMIR-RESUMEN-EXIT.
001900           PERFORM 0400-IMPRIMIR-DETALLE-LISTADO
001910               THRU 0400-IMPRIMIR-DETALLE-LISTADO-EXIT.
001920           PERFORM 9999-FIN
001930               THRU 9999-FIN-EXIT.
001940
001950      *----------------------------------------------------------------
001960      *  0040 - RECIBE LA FECHA DEL SISTEMA DESDE FYBATCH.  LOS
001970      *  PEDIDOS SE SELECCIONAN CONTRA ESTA FECHA (FECHA DE CORRIDA =
001980      *  FECHA DEL REPORTE, SALVO RECORRIDA MANUAL).
001990      *----------------------------------------------------------------
002000       0040-AJUSTAR-FECHA.
002010           MOVE S-ANO TO FC-ANO.
002020           MOVE S-MES TO FC-MES.
002030           MOVE S-DIA TO FC-DIA.
002040           MOVE FECHA-CORRIDA-WS TO FECHA-CORRIDA-AAAAMMDD.
002050           MOVE FECHA-CORRIDA-WS TO WS-FECHA-REPORTE.
002060       0040-AJUSTAR-FECHA-EXIT.
002070           EXIT.
002080
002090       0050-ABRIR-ARCHIVOS.
002100           OPEN INPUT  PEDIDO-FILE.
002110           OPEN INPUT  DETALLE-FILE.
002120           OPEN OUTPUT DIARIO-REPORTE.
002130           MOVE WS-FECHA-REPORTE-R TO WS-LT-FECHA.
002140           WRITE LIN-DIARIO FROM WS-LINEA-TITULO.
002150           WRITE LIN-DIARIO FROM WS-LINEA-ENCABEZADO.
002160       0050-ABRIR-ARCHIVOS-EXIT.
002170           EXIT.
002180
002190       0150-LEER-PRIMER-DETALLE.
002200           READ DETALLE-FILE
002210               AT END SET NO-HAY-MAS-DETALLE TO TRUE.
002220       0150-LEER-PRIMER-DETALLE-EXIT.
002230           EXIT.
002240
002250      *----------------------------------------------------------------
002260      *  0100 - RECORRE EL ARCHIVO DE PEDIDOS; CALIFICA UN PEDIDO SI
002270      *  ESTA ENTREGADO Y SU FECHA ES EXACTAMENTE LA FECHA DEL
002280      *  REPORTE (MISMO CRITERIO QUE USABA OPCION-4 PARA LOS VENCIDOS
002290      *  "A LA FECHA DE HOY").  EL PEDIDO QUE CALIFICA SOLO SE GUARDA
002300      *  EN LA TABLA (0210); EL DETALLE SE IMPRIME RECIEN EN 0400,
002310      *  DESPUES DE SABER EL TOTAL DEL DIA (FY-0143).
002320      *----------------------------------------------------------------
002330       0100-SELECCIONAR-PEDIDOS-DIA.
002340           READ PEDIDO-FILE
002350               AT END SET NO-HAY-MAS-PEDIDOS TO TRUE
002360               GO TO 0100-SELECCIONAR-PEDIDOS-DIA-EXIT.
002370           SET PEDIDO-NO-CALIFICA TO TRUE.
002380           IF ORD-EST-ENTREGADO
002390               IF ORD-FECHA = WS-FECHA-REPORTE-R
002400                   SET PEDIDO-CALIFICA TO TRUE
002410               END-IF
002420           END-IF.
002430           PERFORM 0160-CONTAR-UNIDADES-PEDIDO
002440               THRU 0160-CONTAR-UNIDADES-PEDIDO-EXIT.
002450           IF PEDIDO-CALIFICA
002460               PERFORM 0200-ACUMULAR-DIA
002470                   THRU 0200-ACUMULAR-DIA-EXIT
002480               PERFORM 0210-GUARDAR-PEDIDO-TABLA
002490                   THRU 0210-GUARDAR-PEDIDO-TABLA-EXIT
002500           END-IF.
002510       0100-SELECCIONAR-PEDIDOS-DIA-EXIT.
002520           EXIT.
002530
002540      *----------------------------------------------------------------
002550      *  0160 - CONSUME LAS LINEAS DE DETALLE DEL PEDIDO ACTUAL (AMBOS
002560      *  ARCHIVOS VIENEN ORDENADOS POR ORD-ID/OIT-ORD-ID) Y SUMA SUS
002570      *  UNIDADES EN WS-UNIDADES-PEDIDO, CALIFIQUE O NO EL PEDIDO.
002580      *----------------------------------------------------------------
002590       0160-CONTAR-UNIDADES-PEDIDO.
002600           MOVE 0 TO WS-UNIDADES-PEDIDO.
002610       0165-CONTAR-UNA-LINEA.
002620           IF NO-HAY-MAS-DETALLE
002630               GO TO 0160-CONTAR-UNIDADES-PEDIDO-EXIT.
002640           IF OIT-ORD-ID NOT = ORD-ID
002650               GO TO 0160-CONTAR-UNIDADES-PEDIDO-EXIT.
002660           ADD OIT-CANTIDAD TO WS-UNIDADES-PEDIDO.
002670           READ DETALLE-FILE
002680               AT END SET NO-HAY-MAS-DETALLE TO TRUE.
002690           GO TO 0165-CONTAR-UNA-LINEA.
002700       0160-CONTAR-UNIDADES-PEDIDO-EXIT.
002710           EXIT.
002720
002730       0200-ACUMULAR-DIA.
002740           ADD 1                TO WS-CONT-PEDIDOS-DIA.
002750           ADD WS-UNIDADES-PEDIDO TO WS-CONT-UNIDADES-DIA.
002760           ADD ORD-TOTAL         TO WS-GANANCIA-DIA.
002770       0200-ACUMULAR-DIA-EXIT.
002780           EXIT.
002790
002800      *----------------------------------------------------------------
002810      *  0210 - GUARDA EL PEDIDO QUE CALIFICA EN WS-TABLA-PEDIDOS-DIA
002820      *  PARA PODER IMPRIMIR SU LINEA DE DETALLE MAS ADELANTE, UNA VEZ
002830      *  QUE YA SE IMPRIMIO EL RESUMEN DEL DIA (FY-0143).
002840      *----------------------------------------------------------------
002850       0210-GUARDAR-PEDIDO-TABLA.
002860           IF WS-CONT-TABLA-PEDIDOS >= WS-MAX-PEDIDOS-DIA
002870               GO TO 0210-GUARDAR-PEDIDO-TABLA-EXIT.
002880           ADD 1 TO WS-CONT-TABLA-PEDIDOS.
002890           SET WS-IX-PED TO WS-CONT-TABLA-PEDIDOS.
002900           MOVE ORD-ID      TO WS-TP-ORD-ID (WS-IX-PED).
002910           MOVE ORD-NUMERO  TO WS-TP-ORD-NUMERO (WS-IX-PED).
002920           MOVE ORD-TOTAL   TO WS-TP-MONTO (WS-IX-PED).
002930           MOVE ORD-FECHA   TO WS-TP-FECHA (WS-IX-PED).
002940       0210-GUARDAR-PEDIDO-TABLA-EXIT.
002950           EXIT.
002960
002970       0300-IMPRIMIR-RESUMEN.
002980           MOVE WS-GANANCIA-DIA      TO WS-LR-GANANCIA.
002990           MOVE WS-CONT-PEDIDOS-DIA  TO WS-LR-PEDIDOS.
003000           MOVE WS-CONT-UNIDADES-DIA TO WS-LR-UNIDADES.
003010           WRITE LIN-DIARIO FROM WS-LINEA-RESUMEN.
003020       0300-IMPRIMIR-RESUMEN-EXIT.
003030           EXIT.
003040
003050      *----------------------------------------------------------------
003060      *  0400 - IMPRIME UNA LINEA POR CADA PEDIDO GUARDADO EN
003070      *  WS-TABLA-PEDIDOS-DIA (0210).  CORRE DESPUES DE 0300 PARA QUE
003080      *  EL RESUMEN SIEMPRE QUEDE ANTES DEL DETALLE EN EL REPORTE.
003090      *----------------------------------------------------------------
003100       0400-IMPRIMIR-DETALLE-LISTADO.
003110           SET WS-IX-PED TO 1.
003120       0410-IMPRIMIR-UNA-LINEA.
003130           IF WS-IX-PED > WS-CONT-TABLA-PEDIDOS
003140               GO TO 0400-IMPRIMIR-DETALLE-LISTADO-EXIT.
003150           MOVE WS-TP-ORD-ID (WS-IX-PED)     TO WS-LD-ORD-ID.
003160           MOVE WS-TP-ORD-NUMERO (WS-IX-PED) TO WS-LD-ORD-NUMERO.
003170           MOVE WS-TP-MONTO (WS-IX-PED)      TO WS-LD-MONTO.
003180           MOVE WS-TP-FECHA (WS-IX-PED)      TO WS-LD-FECHA.
003190           WRITE LIN-DIARIO FROM WS-LINEA-DETALLE.
003200           SET WS-IX-PED UP BY 1.
003210           GO TO 0410-IMPRIMIR-UNA-LINEA.
003220       0400-IMPRIMIR-DETALLE-LISTADO-EXIT.
003230           EXIT.
003240
003250       9999-FIN.
003260           CLOSE PEDIDO-FILE.
003270           CLOSE DETALLE-FILE.
003280           CLOSE DIARIO-REPORTE.
003290           GOBACK.
003300       9999-FIN-EXIT.
003310           EXIT.
