000100      *---------------------------------------------------------------
000110      *  FYUSRM.CPY -- MAESTRO DE USUARIOS - FARMAYA
000120      *  REEMPLAZA "REG-CLIENTES" DE LA FICHA DE VENTAS ORIGINAL;
000130      *  AHORA CUBRE CLIENTES, REPARTIDORES Y ADMINISTRADORES EN UN
000140      *  SOLO MAESTRO, DISTINGUIDOS POR USR-ROL-ID.
000150      *
000160      *  REGISTRO  : 267 BYTES       LLAVE : USR-ID
000170      *
000180      *  HISTORIAL DE CAMBIOS
000190      *  FECHA     AUTOR   TICKET    DESCRIPCION
000200      *  --------  ------  --------  ----------------------------
000210      *  04/02/88  C.RUZ   FY-0002   LAYOUT INICIAL (SOLO CLIENTE).
000220      *  11/03/91  M.SOTO  FY-0035   SE AGREGA USR-ROL-ID PARA
000230      *                              DISTINGUIR REPARTIDORES.
000240      *  06/18/94  M.SOTO  FY-0061   SE AGREGA BLOQUE DE DIRECCION
000250      *                              PARA DESPACHO A DOMICILIO.
000260      *---------------------------------------------------------------
000270       01  REG-USUARIO.
000280           02  USR-ID                   PIC 9(7).
000290           02  USR-ROL-ID                PIC 9(3).
000300               88  USR-ES-ADMIN          VALUE 1.
000310               88  USR-ES-REPARTIDOR     VALUE 35.
000320           02  USR-ROL-ID-R REDEFINES USR-ROL-ID
000330                                        PIC X(3).
000340           02  USR-NOMBRE               PIC X(30).
000350           02  USR-EMAIL                PIC X(40).
000360           02  USR-TELEFONO             PIC X(15).
000370           02  USR-DIRECCION.
000380               03  USR-DIR-LINEA        PIC X(60).
000390               03  USR-DIR-DISTRITO     PIC X(30).
000400               03  USR-DIR-REFERENCIA   PIC X(60).
000410           02  FILLER                    PIC X(22).
