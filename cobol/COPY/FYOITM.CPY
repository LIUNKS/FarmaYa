000100      *---------------------------------------------------------------
000110      *  FYOITM.CPY -- DETALLE DE PEDIDO - FARMAYA
000120      *  SUSTITUYE EL SEGUNDO USO DE "REG-MOVIMIENTO" (UNA LINEA POR
000130      *  MEDICAMENTO VENDIDO). AHORA UNA LINEA POR PRODUCTO DENTRO
000140      *  DE UN PEDIDO (ORD-ID).
000150      *
000160      *  REGISTRO  : 45 BYTES         SECUENCIA : POR ORD-ID
000170      *
000180      *  HISTORIAL DE CAMBIOS
000190      *  FECHA     AUTOR   TICKET    DESCRIPCION
000200      *  --------  ------  --------  ----------------------------
000210      *  05/11/88  C.RUZ   FY-0005   LAYOUT INICIAL DEL MOVIMIENTO.
000220      *  11/03/91  M.SOTO  FY-0038   SE AGREGA OIT-SUBTOTAL PARA NO
000230      *                              RECALCULAR EN CADA REPORTE.
000240      *  03/21/07  R.LARA  FY-0132   SE AGREGA FILLER DE RELLENO AL
000250      *                              FINAL DEL REGISTRO (4 BYTES).
000260      *---------------------------------------------------------------
000270       01  REG-DETALLE-PEDIDO.
000280           02  OIT-ORD-ID               PIC 9(9).
000290           02  OIT-PROD-ID              PIC 9(7).
000300           02  OIT-CANTIDAD             PIC 9(5).
000310           02  OIT-PRECIO-UNIT           PIC 9(8)V99.
000320           02  OIT-SUBTOTAL              PIC 9(8)V99.
000330           02  FILLER                   PIC X(4).
