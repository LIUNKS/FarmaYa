000100      *---------------------------------------------------------------
000110      *  FYPRDM.CPY -- MAESTRO DE PRODUCTOS (MEDICAMENTOS) - FARMAYA
000120      *  REEMPLAZA EL LAYOUT DE "REG-MEDICAMENTOS" DE LA FICHA DE
000130      *  COMPRAS ORIGINAL.  AHORA ES UN SOLO MAESTRO SECUENCIAL,
000140      *  ORDENADO EN FORMA ASCENDENTE POR PROD-ID.
000150      *
000160      *  REGISTRO  : 142 BYTES       LLAVE : PROD-ID
000170      *
000180      *  HISTORIAL DE CAMBIOS
000190      *  FECHA     AUTOR   TICKET    DESCRIPCION
000200      *  --------  ------  --------  ----------------------------
000210      *  03/14/88  C.RUZ   FY-0001   LAYOUT INICIAL DEL MAESTRO.
000220      *  09/22/89  C.RUZ   FY-0017   SE AGREGA PROD-CATEGORIA PARA
000230      *                              EL REPORTE SEMANAL DE VENTAS.
000240      *  11/03/91  M.SOTO  FY-0034   SE AGREGA PROD-ESTADO (88-LVL)
000250      *                              PARA DAR DE BAJA SIN BORRAR.
000260      *  02/19/99  J.PENA  FY-Y2K01  FECHA A 4 DIGITOS DE ANO.
000270      *  06/02/12  P.ROJAS FY-0142   SE QUITAN PROD-STOCK-CRITICO,
000280      *                              PROD-FECHA-ALTA Y PROD-LABORATORIO;
000290      *                              NINGUN PROGRAMA LOS USABA DESDE QUE
000300      *                              SE DEJO DE LLEVAR EL CONTROL DE
000310      *                              REORDEN Y DE LABORATORIO PROVEEDOR
000320      *                              POR ESTE MAESTRO.
000330      *---------------------------------------------------------------
000340       01  REG-PRODUCTO.
000350           02  PROD-ID                  PIC 9(7).
000360           02  PROD-SKU                 PIC X(20).
000370           02  PROD-NOMBRE              PIC X(40).
000380           02  PROD-PRESENTACION        PIC X(20).
000390           02  PROD-CATEGORIA           PIC X(20).
000400           02  PROD-PRECIO              PIC 9(8)V99.
000410           02  PROD-PRECIO-R REDEFINES PROD-PRECIO
000420                                        PIC 9(10).
000430           02  PROD-STOCK                PIC 9(7).
000440           02  PROD-ESTADO               PIC X(1).
000450               88  PROD-ACTIVO           VALUE "Y".
000460               88  PROD-INACTIVO         VALUE "N".
000470           02  FILLER                    PIC X(17).
