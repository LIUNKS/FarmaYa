000100      *---------------------------------------------------------------
000110      *  FYWKRM.CPY -- REPORTE SEMANAL DE VENTAS - FARMAYA
000120      *  NUEVO LAYOUT; NO TIENE EQUIVALENTE EN LA FICHA ORIGINAL.
000130      *  UN REGISTRO POR SEMANA ISO, ESCRITO POR FYRPT01.
000140      *
000150      *  REGISTRO  : 84 BYTES         LLAVE : WR-ANO-SEMANA (UNICA)
000160      *
000170      *  HISTORIAL DE CAMBIOS
000180      *  FECHA     AUTOR   TICKET    DESCRIPCION
000190      *  --------  ------  --------  ----------------------------
000200      *  06/18/94  M.SOTO  FY-0136   LAYOUT INICIAL DEL RESUMEN
000210      *                              SEMANAL PARA GERENCIA.
000220      *  03/21/07  R.LARA  FY-0134   SE AGREGA FILLER DE RELLENO AL
000230      *                              FINAL DEL REGISTRO (5 BYTES).
000240      *---------------------------------------------------------------
000250       01  REG-REPORTE-SEMANAL.
000260           02  WR-ANO-SEMANA            PIC X(8).
000270           02  WR-SEMANA-INICIO         PIC 9(8).
000280           02  WR-SEMANA-FIN            PIC 9(8).
000290           02  WR-TOTAL-PEDIDOS          PIC 9(7).
000300           02  WR-TOTAL-UNIDADES         PIC 9(9).
000310           02  WR-TOTAL-INGRESOS         PIC 9(10)V99.
000320           02  WR-TOP-PRODUCTO-ID        PIC 9(7).
000330           02  WR-TOP-CATEGORIA          PIC X(20).
000340           02  FILLER                   PIC X(5).
