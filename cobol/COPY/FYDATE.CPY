000100      *---------------------------------------------------------------
000110      *  FYDATE.CPY -- BLOQUE DE FECHA DE CORRIDA - FARMAYA
000120      *  REEMPLAZA EL GRUPO "FECHA-PROGRAMA" REPETIDO EN CADA OPCION
000130      *  DE LA FICHA ORIGINAL (DIA/MES/ANO DE 2 DIGITOS); AQUI EL ANO
000140      *  ES DE 4 DIGITOS DESDE EL AJUSTE DEL Y2K.
000150      *
000160      *  HISTORIAL DE CAMBIOS
000170      *  FECHA     AUTOR   TICKET    DESCRIPCION
000180      *  --------  ------  --------  ----------------------------
000190      *  05/11/88  C.RUZ   FY-0006   BLOQUE INICIAL (ANO 2 DIGITOS).
000200      *  02/19/99  J.PENA  FY-Y2K03  ANO A 4 DIGITOS; SE AGREGA
000210      *                              FECHA-CORRIDA EMPACADA AAAAMMDD.
000220      *  03/21/07  R.LARA  FY-0131   SE AGREGA FILLER DE RELLENO AL
000230      *                              BLOQUE DE FECHA.
000240      *---------------------------------------------------------------
000250       01  FECHA-CORRIDA-WS.
000260           02  FC-ANO                   PIC 9(4).
000270           02  FC-MES                   PIC 9(2).
000280           02  FC-DIA                   PIC 9(2).
000290           02  FILLER                   PIC X(2).
000300       01  FECHA-CORRIDA-AAAAMMDD       PIC 9(8).
