000100      *---------------------------------------------------------------
000110      *  FYCRTT.CPY -- LINEA DE CARRITO (TRANSACCION DE ENTRADA)
000120      *  SUSTITUYE "REG-MOVIMIENTO" DE LA VENTA ORIGINAL; AQUI CADA
000130      *  REGISTRO ES UNA LINEA DE CARRITO, AGRUPADA POR CRT-USR-ID
000140      *  AL LEER EL ARCHIVO PARA FORMAR UN SOLO PEDIDO POR CLIENTE.
000150      *
000160      *  REGISTRO  : 21 BYTES        SECUENCIA : POR CRT-USR-ID
000170      *
000180      *  HISTORIAL DE CAMBIOS
000190      *  FECHA     AUTOR   TICKET    DESCRIPCION
000200      *  --------  ------  --------  ----------------------------
000210      *  05/11/88  C.RUZ   FY-0003   LAYOUT INICIAL DEL MOVIMIENTO.
000220      *  11/03/91  M.SOTO  FY-0036   SE RENOMBRA A LINEA DE CARRITO
000230      *                              AL UNIFICAR VENTA WEB Y LOCAL.
000240      *---------------------------------------------------------------
000250       01  REG-CARRITO.
000260           02  CRT-USR-ID               PIC 9(7).
000270           02  CRT-PROD-ID              PIC 9(7).
000280           02  CRT-CANTIDAD             PIC 9(5).
000290           02  FILLER                    PIC X(2).
