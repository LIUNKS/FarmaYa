000100      *---------------------------------------------------------------
000110      *  FYORDM.CPY -- MAESTRO DE PEDIDOS - FARMAYA
000120      *  SUSTITUYE "REG-FACTURA-VENTA" DE LA FACTURA DE VENTA ORIGINAL.
000130      *  UN REGISTRO POR PEDIDO, ESCRITO AL CIERRE DEL CARRITO DE CADA
000140      *  CLIENTE EN EL LOTE DE INGRESO DE PEDIDOS (VER FYORD01).
000150      *
000160      *  REGISTRO  : 240 BYTES        LLAVE : ORD-ID (ASCENDENTE)
000170      *
000180      *  HISTORIAL DE CAMBIOS
000190      *  FECHA     AUTOR   TICKET    DESCRIPCION
000200      *  --------  ------  --------  ----------------------------
000210      *  05/11/88  C.RUZ   FY-0004   LAYOUT INICIAL DE LA FACTURA.
000220      *  09/22/89  C.RUZ   FY-0018   SE AGREGA ORD-COURIER-ID PARA
000230      *                              EL REPARTO A DOMICILIO.
000240      *  11/03/91  M.SOTO  FY-0037   ORD-STATUS PASA DE 1 DIGITO A
000250      *                              TEXTO; SE AGREGAN 88-LEVELS.
000260      *  06/18/94  M.SOTO  FY-0062   SE AGREGA BLOQUE DE DIRECCION DE
000270      *                              DESPACHO (COPIADO DEL USUARIO).
000280      *  02/19/99  J.PENA  FY-Y2K02  ORD-FECHA A 8 DIGITOS (AAAAMMDD).
000290      *---------------------------------------------------------------
000300       01  REG-PEDIDO.
000310           02  ORD-ID                   PIC 9(9).
000320           02  ORD-NUMERO               PIC X(20).
000330           02  ORD-USR-ID               PIC 9(7).
000340           02  ORD-COURIER-ID            PIC 9(7).
000350           02  ORD-STATUS                PIC X(10).
000360               88  ORD-EST-PENDIENTE     VALUE "PENDIENTE ".
000370               88  ORD-EST-PROCESANDO    VALUE "PROCESANDO".
000380               88  ORD-EST-ENVIADO       VALUE "ENVIADO   ".
000390               88  ORD-EST-ENTREGADO     VALUE "ENTREGADO ".
000400               88  ORD-EST-CANCELADO     VALUE "CANCELADO ".
000410           02  ORD-SUBTOTAL              PIC 9(8)V99.
000420           02  ORD-TOTAL                 PIC 9(8)V99.
000430           02  ORD-TOTAL-R REDEFINES ORD-TOTAL
000440                                        PIC 9(10).
000450           02  ORD-FECHA                PIC 9(8).
000460           02  ORD-FECHA-R REDEFINES ORD-FECHA.
000470               03  ORD-FECHA-ANO         PIC 9(4).
000480               03  ORD-FECHA-MES         PIC 9(2).
000490               03  ORD-FECHA-DIA         PIC 9(2).
000500           02  ORD-DIRECCION.
000510               03  ORD-DIR-LINEA        PIC X(60).
000520               03  ORD-DIR-DISTRITO     PIC X(30).
000530               03  ORD-DIR-REFERENCIA   PIC X(60).
000540           02  FILLER                    PIC X(9).
