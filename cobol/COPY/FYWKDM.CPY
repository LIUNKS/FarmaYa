000100      *---------------------------------------------------------------
000110      *  FYWKDM.CPY -- DETALLE SEMANAL POR PRODUCTO - FARMAYA
000120      *  NUEVO LAYOUT; UNA LINEA POR PRODUCTO VENDIDO EN LA SEMANA,
000130      *  ESCRITO A CONTINUACION DEL REG-REPORTE-SEMANAL (FYWKRM).
000140      *
000150      *  REGISTRO  : 37 BYTES         SECUENCIA : WR-ANO-SEMANA/PROD-ID
000160      *
000170      *  HISTORIAL DE CAMBIOS
000180      *  FECHA     AUTOR   TICKET    DESCRIPCION
000190      *  --------  ------  --------  ----------------------------
000200      *  06/18/94  M.SOTO  FY-0135   LAYOUT INICIAL DEL DETALLE POR
000210      *                              PRODUCTO DEL RESUMEN SEMANAL.
000220      *  03/21/07  R.LARA  FY-0133   SE AGREGA FILLER DE RELLENO AL
000230      *                              FINAL DEL REGISTRO (5 BYTES).
000240      *---------------------------------------------------------------
000250       01  REG-DETALLE-SEMANAL.
000260           02  WD-ANO-SEMANA            PIC X(8).
000270           02  WD-PROD-ID               PIC 9(7).
000280           02  WD-CANTIDAD-VENDIDA       PIC 9(7).
000290           02  WD-INGRESOS               PIC 9(8)V99.
000300           02  FILLER                   PIC X(5).
