000100      *================================================================
000110       IDENTIFICATION DIVISION.
000120       PROGRAM-ID.    FYRPT01.
000130       AUTHOR.        M-SOTO.
000140       INSTALLATION.  FARMAYA - PROCESO BATCH NOCTURNO.
000150       DATE-WRITTEN.  06/18/1994.
000160       DATE-COMPILED.
000170       SECURITY.      CONFIDENCIAL - USO INTERNO FARMAYA.
000180      *----------------------------------------------------------------
000190      *  FYRPT01 -- RESUMEN SEMANAL DE VENTAS (EX OPCION-3, STOCK
000200      *  CRITICO).  CALCULA LA SEMANA ISO (LUNES A DOMINGO) QUE
000210      *  CONTIENE LA FECHA DE CORRIDA, ACUMULA LOS PEDIDOS ENTREGADOS
000220      *  DE ESA SEMANA, DETERMINA EL PRODUCTO Y LA CATEGORIA MAS
000230      *  VENDIDOS (POR UNIDADES) Y GRABA UN REGISTRO DE RESUMEN MAS
000240      *  UN DETALLE POR PRODUCTO.  NO REGRABA UNA SEMANA YA EXISTENTE.
000250      *
000260      *  HISTORIAL DE CAMBIOS
000270      *  FECHA     AUTOR   TICKET    DESCRIPCION
000280      *  --------  ------  --------  ----------------------------
000290      *  06/18/94  M.SOTO  FY-0063   PROGRAMA INICIAL (OPCION-3 DE LA
000300      *                              FICHA, STOCK CRITICO POR
000310      *                              VENCIMIENTO).
000320      *  06/25/94  M.SOTO  FY-0066   SE REEMPLAZA EL ARCHIVO DE STOCK
000330      *                              CRITICO POR EL RESUMEN SEMANAL DE
000340      *                              VENTAS; SE AGREGA CALCULO DE
000350      *                              SEMANA ISO Y TABLA DE DIAS POR
000360      *                              MES.
000370      *  02/19/99  J.PENA  FY-Y2K06  FECHAS A 8 DIGITOS (AAAAMMDD);
000380      *                              SE QUITA DECIMAL-POINT IS COMMA.
000390      *  08/30/02  R.LARA  FY-0092   SE AGREGA CHEQUEO DE SEMANA YA
000400      *                              EXISTENTE (NO SE REGRABA).
000410      *  05/02/06  R.LARA  FY-0112   SE ACLARA QUE EL NUMERO DE SEMANA
000420      *                              SE CALCULA DE FORMA SIMPLE (DIA
000430      *                              DEL ANO DEL LUNES / 7); NO CUBRE
000440      *                              EL CASO DE SEMANA 53 ISO EXACTO.
000450      *  11/02/06  R.LARA  FY-0119   SE AGREGA LINKAGE SECTION CON
000460      *                              FECHA-SISTEMA (RECIBIDA DESDE
000470      *                              FYBATCH); ANTES LA FECHA DE
000480      *                              CORRIDA QUEDABA EN CEROS Y EL
000490      *                              CALCULO DE SEMANA ISO FALLABA.
000500      *================================================================
000510       ENVIRONMENT DIVISION.
000520       CONFIGURATION SECTION.
000530       SPECIAL-NAMES.
000540           C01 IS TOP-OF-FORM
000550           UPSI-0 ON STATUS IS FYRPT01-MODO-PRUEBA.
000560       INPUT-OUTPUT SECTION.
000570       FILE-CONTROL.
000580           SELECT PRODUCTO-FILE    ASSIGN TO PRODFILE
000590           ORGANIZATION IS SEQUENTIAL.
000600
000610           SELECT PEDIDO-FILE      ASSIGN TO ORDFILE
000620           ORGANIZATION IS SEQUENTIAL.
000630
000640           SELECT DETALLE-FILE     ASSIGN TO OITFILE
000650           ORGANIZATION IS SEQUENTIAL.
000660
000670           SELECT SEMANAL-FILE     ASSIGN TO WKRFILE
000680           ORGANIZATION IS SEQUENTIAL.
000690
000700           SELECT DETSEM-FILE      ASSIGN TO WKDFILE
000710           ORGANIZATION IS SEQUENTIAL.
000720
000730           SELECT CONTROL-REPORTE  ASSIGN TO CTLRPT
000740           ORGANIZATION IS LINE SEQUENTIAL.
000750
000760       DATA DIVISION.
000770       FILE SECTION.
000780       FD  PRODUCTO-FILE
000790           LABEL RECORD IS STANDARD.
000800           COPY FYPRDM.
000810
000820       FD  PEDIDO-FILE
000830           LABEL RECORD IS STANDARD.
000840           COPY FYORDM.
000850
000860       FD  DETALLE-FILE
000870           LABEL RECORD IS STANDARD.
000880           COPY FYOITM.
000890
000900       FD  SEMANAL-FILE
000910           LABEL RECORD IS STANDARD.
000920           COPY FYWKRM.
000930
000940       FD  DETSEM-FILE
000950           LABEL RECORD IS STANDARD.
000960           COPY FYWKDM.
000970
000980       FD  CONTROL-REPORTE.
000990       01  LIN-CONTROL.
001000           02  LIN-CONTROL-TEXTO        PIC X(79).
001010           02  FILLER                   PIC X(1).
001020
001030       WORKING-STORAGE SECTION.
001040       COPY FYDATE.
001050
001060       77  WS-MAX-PRODUCTOS            PIC 9(5)  COMP VALUE 2000.
001070       77  WS-CONT-PRODUCTOS           PIC 9(5)  COMP VALUE 0.
001080       77  WS-IX-TABLA                 PIC 9(5)  COMP VALUE 0.
001090       77  WS-IX-BUSCA                 PIC 9(5)  COMP VALUE 0.
001100       77  WS-MAX-VENTAS               PIC 9(5)  COMP VALUE 2000.
001110       77  WS-CONT-VENTAS              PIC 9(5)  COMP VALUE 0.
001120       77  WS-IX-VENTA                 PIC 9(5)  COMP VALUE 0.
001130       77  WS-MAX-CATEGORIAS           PIC 9(3)  COMP VALUE 50.
001140       77  WS-CONT-CATEGORIAS          PIC 9(3)  COMP VALUE 0.
001150       77  WS-IX-CATEGORIA             PIC 9(3)  COMP VALUE 0.
001160
001170       77  WS-CONT-PEDIDOS-SEM         PIC 9(7)  COMP VALUE 0.
001180       77  WS-CONT-UNIDADES-SEM        PIC 9(9)  COMP VALUE 0.
001190       77  WS-INGRESOS-SEM             PIC 9(10)V99 VALUE 0.
001200       77  WS-IX-TOPE                  PIC 9(5)  COMP VALUE 0.
001210       77  WS-TOPE-UNIDADES            PIC 9(9)  COMP VALUE 0.
001220
001230       77  WS-SW-EOF-PEDIDO            PIC X     VALUE "N".
001240           88  HAY-MAS-PEDIDOS         VALUE "N".
001250           88  NO-HAY-MAS-PEDIDOS      VALUE "S".
001260       77  WS-SW-EOF-DETALLE           PIC X     VALUE "N".
001270           88  HAY-MAS-DETALLE         VALUE "N".
001280           88  NO-HAY-MAS-DETALLE      VALUE "S".
001290       77  WS-SW-HALLADO               PIC X     VALUE "N".
001300           88  PRODUCTO-HALLADO        VALUE "S".
001310           88  PRODUCTO-NO-HALLADO     VALUE "N".
001320       77  WS-SW-SEMANA-EXISTE         PIC X     VALUE "N".
001330           88  SEMANA-YA-EXISTE        VALUE "S".
001340           88  SEMANA-NO-EXISTE        VALUE "N".
001350       77  WS-SW-PEDIDO-CALIFICA       PIC X     VALUE "N".
001360           88  PEDIDO-CALIFICA         VALUE "S".
001370           88  PEDIDO-NO-CALIFICA      VALUE "N".
001380       77  WS-SW-BISIESTO              PIC X     VALUE "N".
001390           88  ANIO-ES-BISIESTO        VALUE "S".
001400           88  ANIO-NO-ES-BISIESTO     VALUE "N".
001410
001420       01  WS-TABLA-DIAS-MES-INIC.
001430           02  FILLER                  PIC 9(2)  VALUE 31.
001440           02  FILLER                  PIC 9(2)  VALUE 28.
001450           02  FILLER                  PIC 9(2)  VALUE 31.
001460           02  FILLER                  PIC 9(2)  VALUE 30.
001470           02  FILLER                  PIC 9(2)  VALUE 31.
001480           02  FILLER                  PIC 9(2)  VALUE 30.
001490           02  FILLER                  PIC 9(2)  VALUE 31.
001500           02  FILLER                  PIC 9(2)  VALUE 31.
001510           02  FILLER                  PIC 9(2)  VALUE 30.
001520           02  FILLER                  PIC 9(2)  VALUE 31.
001530           02  FILLER                  PIC 9(2)  VALUE 30.
001540           02  FILLER                  PIC 9(2)  VALUE 31.
001550       01  WS-TABLA-DIAS-MES REDEFINES WS-TABLA-DIAS-MES-INIC.
001560           02  WS-DIAS-MES OCCURS 12 TIMES
001570                           INDEXED BY WS-IX-MES  PIC 9(2).
001580
001590       01  WS-TABLA-PRODUCTOS.
001600           02  WS-PRODUCTO OCCURS 2000 TIMES
001610                           INDEXED BY WS-IX-PROD.
001620               03  WS-TP-ID             PIC 9(7).
001630               03  WS-TP-NOMBRE         PIC X(40).
001640               03  WS-TP-CATEGORIA      PIC X(20).
001650               03  WS-TP-PRECIO         PIC 9(8)V99.
001660               03  WS-TP-STOCK          PIC 9(7).
001670               03  FILLER               PIC X(4).
001680
001690       01  WS-TABLA-VENTAS.
001700           02  WS-VENTA OCCURS 2000 TIMES
001710                        INDEXED BY WS-IX-VTBL.
001720               03  WS-VT-PROD-ID        PIC 9(7).
001730               03  WS-VT-UNIDADES       PIC 9(9)   COMP.
001740               03  WS-VT-INGRESOS       PIC 9(10)V99.
001750
001760       01  WS-TABLA-CATEGORIAS.
001770           02  WS-CATEGORIA OCCURS 50 TIMES
001780                            INDEXED BY WS-IX-CTBL.
001790               03  WS-CT-NOMBRE         PIC X(20).
001800               03  WS-CT-UNIDADES       PIC 9(9)   COMP.
001810
001820       01  WS-FECHA-TRABAJO.
001830           02  WS-FT-ANO                PIC 9(4).
001840           02  WS-FT-MES                PIC 9(2).
001850           02  WS-FT-DIA                PIC 9(2).
001860
001870       01  WS-FECHA-LUNES.
001880           02  WS-FL-ANO                PIC 9(4).
001890           02  WS-FL-MES                PIC 9(2).
001900           02  WS-FL-DIA                PIC 9(2).
001910       01  WS-FECHA-LUNES-R REDEFINES WS-FECHA-LUNES
001920                                       PIC 9(8).
001930
001940       01  WS-FECHA-DOMINGO.
001950           02  WS-FD-ANO                PIC 9(4).
001960           02  WS-FD-MES                PIC 9(2).
001970           02  WS-FD-DIA                PIC 9(2).
001980       01  WS-FECHA-DOMINGO-R REDEFINES WS-FECHA-DOMINGO
001990                                       PIC 9(8).
002000
002010       77  WS-ZELLER-Y                 PIC 9(4)  COMP.
002020       77  WS-ZELLER-M                 PIC 9(2)  COMP.
002030       77  WS-ZELLER-D                 PIC 9(2)  COMP.
002040       77  WS-ZELLER-J                 PIC 9(4)  COMP.
002050       77  WS-ZELLER-K                 PIC 9(4)  COMP.
002060       77  WS-ZELLER-SUMA              PIC 9(4)  COMP.
002070       77  WS-ZELLER-QUOC              PIC 9(4)  COMP.
002080       77  WS-ZELLER-H                 PIC 9(4)  COMP.
002090       77  WS-ZELLER-TEMP              PIC 9(4)  COMP.
002100       77  WS-DIA-SEMANA-ISO           PIC 9(1)  COMP.
002110       77  WS-CONT-RETROCESO           PIC 9(1)  COMP.
002120       77  WS-DIA-DEL-ANIO             PIC 9(3)  COMP.
002130       77  WS-NUMERO-SEMANA            PIC 9(2)  COMP.
002140       77  WS-NUMERO-SEMANA-D          PIC 9(2).
002150
002160      *----------------------------------------------------------------
002170      *  WS-ANO-SEMANA-CALC / WS-SEMANA-INICIO-CALC / -FIN-CALC GUARDAN
002180      *  EL RESULTADO DE 0150 APARTE DEL REGISTRO DE SEMANAL-FILE, PUES
002190      *  ESE REGISTRO SE PISA AL LEER EL ARCHIVO EN 0200 (FY-0066).
002200      *----------------------------------------------------------------
002210       77  WS-ANO-SEMANA-CALC          PIC X(8).
002220       77  WS-SEMANA-INICIO-CALC       PIC 9(8).
002230       77  WS-SEMANA-FIN-CALC          PIC 9(8).
002240
002250       01  WS-LINEA-LISTADO-TITULO.
002260           02  FILLER                   PIC X(80)
002270               VALUE "FARMAYA - RESUMEN SEMANAL DE VENTAS".
002280
002290       01  WS-LINEA-LISTADO-SEMANA.
002300           02  FILLER                   PIC X(1)  VALUE SPACES.
002310           02  WS-LS-ETQ-SEM            PIC X(10) VALUE "SEMANA".
002320           02  WS-LS-ANO-SEMANA         PIC X(8).
002330           02  FILLER                   PIC X(2)  VALUE SPACES.
002340           02  WS-LS-ETQ-PED            PIC X(9)  VALUE "PEDIDOS".
002350           02  WS-LS-PEDIDOS            PIC ZZZ,ZZ9.
002360           02  FILLER                   PIC X(2)  VALUE SPACES.
002370           02  WS-LS-ETQ-UNI            PIC X(10) VALUE "UNIDADES".
002380           02  WS-LS-UNIDADES           PIC ZZZ,ZZ9.
002390           02  FILLER                   PIC X(2)  VALUE SPACES.
002400           02  WS-LS-ETQ-ING            PIC X(10) VALUE "INGRESOS".
002410           02  WS-LS-INGRESOS           PIC Z,ZZZ,ZZZ,ZZ9.99.
002420           02  FILLER                   PIC X(6)  VALUE SPACES.
002430
002440       01  WS-LINEA-LISTADO-TOPES.
002450           02  FILLER                   PIC X(1)  VALUE SPACES.
002460           02  WS-LT-ETQ-PROD           PIC X(20) VALUE
002470               "PRODUCTO MAS VENDIDO".
002480           02  WS-LT-PRODUCTO           PIC 9(7).
002490           02  FILLER                   PIC X(2)  VALUE SPACES.
002500           02  WS-LT-ETQ-CAT            PIC X(22) VALUE
002510               "CATEGORIA MAS VENDIDA".
002520           02  WS-LT-CATEGORIA          PIC X(20).
002530           02  FILLER                   PIC X(7)  VALUE SPACES.
002540
002550       01  WS-LINEA-LISTADO-DETALLE.
002560           02  FILLER                   PIC X(20) VALUE SPACES.
002570           02  WS-LD-ETQ                PIC X(15) VALUE "PRODUCTO".
002580           02  WS-LD-PRODUCTO           PIC 9(7).
002590           02  FILLER                   PIC X(4)  VALUE SPACES.
002600           02  WS-LD-ETQ2               PIC X(15) VALUE "UNIDADES".
002610           02  WS-LD-UNIDADES           PIC ZZZ,ZZ9.
002620           02  FILLER                   PIC X(4)  VALUE SPACES.
002630           02  WS-LD-ETQ3               PIC X(15) VALUE "INGRESOS".
002640           02  WS-LD-INGRESOS           PIC Z,ZZZ,ZZ9.99.
002650
002660       LINKAGE SECTION.
002670       01  FECHA-SISTEMA.
002680           02  S-ANO                    PIC 9(4).
002690           02  S-MES                    PIC 9(2).
002700           02  S-DIA                    PIC 9(2).
002710
002720       PROCEDURE DIVISION USING FECHA-SISTEMA.
002730       0000-INICIO.
002740           PERFORM 0040-AJUSTAR-FECHA
002750               THRU 0040-AJUSTAR-FECHA-EXIT.
002760           PERFORM 0050-ABRIR-ARCHIVOS
002770               THRU 0050-ABRIR-ARCHIVOS-EXIT.
002780           PERFORM 0100-CARGAR-PRODUCTOS
002790               THRU 0100-CARGAR-PRODUCTOS-EXIT.
002800           PERFORM 0150-CALCULAR-SEMANA-ISO
002810               THRU 0150-CALCULAR-SEMANA-ISO-EXIT.
002820           PERFORM 0200-VERIFICAR-SEMANA-EXISTE
002830               THRU 0200-VERIFICAR-SEMANA-EXISTE-EXIT.
002840           IF SEMANA-YA-EXISTE
002850               PERFORM 0210-IMPRIMIR-SEMANA-DUPLICADA
002860                   THRU 0210-IMPRIMIR-SEMANA-DUPLICADA-EXIT
002870           ELSE
002880               PERFORM 0250-LEER-PRIMER-DETALLE
002890                   THRU 0250-LEER-PRIMER-DETALLE-EXIT
002900               PERFORM 0300-ACUMULAR-PEDIDO
002910                   THRU 0300-ACUMULAR-PEDIDO-EXIT
002920                   UNTIL NO-HAY-MAS-PEDIDOS
002930               PERFORM 0400-DETERMINAR-TOPES
002940                   THRU 0400-DETERMINAR-TOPES-EXIT
002950               PERFORM 0500-GRABAR-SEMANAL
002960                   THRU 0500-GRABAR-SEMANAL-EXIT
002970               PERFORM 0600-IMPRIMIR-LISTADO
002980                   THRU 0600-IMPRIMIR-LISTADO-EXIT
002990           END-IF.
003000           PERFORM 9999-FIN
003010               THRU 9999-FIN-EXIT.
003020
003030      *----------------------------------------------------------------
003040      *  0040 - RECIBE LA FECHA DEL SISTEMA DESDE EL MENU (FYBATCH, EN
003050      *  FECHA-SISTEMA) Y LA DEJA EN FECHA-CORRIDA-WS, BASE DE TODO EL
003060      *  CALCULO DE LA SEMANA ISO EN 0150.
003070      *----------------------------------------------------------------
003080       0040-AJUSTAR-FECHA.
003090           MOVE S-ANO TO FC-ANO.
003100           MOVE S-MES TO FC-MES.
003110           MOVE S-DIA TO FC-DIA.
003120           MOVE FECHA-CORRIDA-WS TO FECHA-CORRIDA-AAAAMMDD.
003130       0040-AJUSTAR-FECHA-EXIT.
003140           EXIT.
003150
003160       0050-ABRIR-ARCHIVOS.
003170           OPEN INPUT  PRODUCTO-FILE.
003180           OPEN INPUT  PEDIDO-FILE.
003190           OPEN INPUT  DETALLE-FILE.
003200           OPEN OUTPUT CONTROL-REPORTE.
003210           WRITE LIN-CONTROL FROM WS-LINEA-LISTADO-TITULO.
003220       0050-ABRIR-ARCHIVOS-EXIT.
003230           EXIT.
003240
003250      *----------------------------------------------------------------
003260      *  0100 - CARGA EL MAESTRO DE PRODUCTOS A UNA TABLA EN MEMORIA
003270      *  PARA TRADUCIR PROD-ID A NOMBRE/CATEGORIA AL ACUMULAR VENTAS.
003280      *----------------------------------------------------------------
003290       0100-CARGAR-PRODUCTOS.
003300           READ PRODUCTO-FILE AT END GO TO 0100-CARGAR-PRODUCTOS-EXIT.
003310           ADD 1 TO WS-CONT-PRODUCTOS.
003320           SET WS-IX-PROD TO WS-CONT-PRODUCTOS.
003330           MOVE PROD-ID         TO WS-TP-ID (WS-IX-PROD).
003340           MOVE PROD-NOMBRE     TO WS-TP-NOMBRE (WS-IX-PROD).
003350           MOVE PROD-CATEGORIA  TO WS-TP-CATEGORIA (WS-IX-PROD).
003360           MOVE PROD-PRECIO     TO WS-TP-PRECIO (WS-IX-PROD).
003370           MOVE PROD-STOCK      TO WS-TP-STOCK (WS-IX-PROD).
003380           GO TO 0100-CARGAR-PRODUCTOS.
003390       0100-CARGAR-PRODUCTOS-EXIT.
003400           EXIT.
003410
003420      *----------------------------------------------------------------
003430      *  0150 - CALCULA EL LUNES Y EL DOMINGO DE LA SEMANA QUE
003440      *  CONTIENE LA FECHA DE CORRIDA (FECHA-CORRIDA-WS) Y EL
003450      *  IDENTIFICADOR WR-ANO-SEMANA ("AAAA-Wnn").  EL DIA DE LA
003460      *  SEMANA SE OBTIENE CON LA CONGRUENCIA DE ZELLER; EL NUMERO DE
003470      *  SEMANA SE APROXIMA CON EL DIA DEL ANO DEL LUNES DIVIDIDO 7
003480      *  (FY-0112 -- NO CUBRE EL CASO RARO DE LA SEMANA 53 ISO).
003490      *----------------------------------------------------------------
003500       0150-CALCULAR-SEMANA-ISO.
003510           MOVE FC-ANO TO WS-ZELLER-Y.
003520           MOVE FC-MES TO WS-ZELLER-M.
003530           MOVE FC-DIA TO WS-ZELLER-D.
003540           IF WS-ZELLER-M < 3
003550               ADD 12 TO WS-ZELLER-M
003560               SUBTRACT 1 FROM WS-ZELLER-Y
003570           END-IF.
003580           DIVIDE WS-ZELLER-Y BY 100 GIVING WS-ZELLER-J.
003590           COMPUTE WS-ZELLER-K = WS-ZELLER-Y - (WS-ZELLER-J * 100).
003600           COMPUTE WS-ZELLER-SUMA =
003610                   WS-ZELLER-D
003620                   + ((13 * (WS-ZELLER-M + 1)) / 5)
003630                   + WS-ZELLER-K
003640                   + (WS-ZELLER-K / 4)
003650                   + (WS-ZELLER-J / 4)
003660                   + (5 * WS-ZELLER-J).
003670           DIVIDE WS-ZELLER-SUMA BY 7 GIVING WS-ZELLER-QUOC
003680               REMAINDER WS-ZELLER-H.
003690           COMPUTE WS-ZELLER-TEMP = WS-ZELLER-H + 5.
003700           DIVIDE WS-ZELLER-TEMP BY 7 GIVING WS-ZELLER-QUOC
003710               REMAINDER WS-ZELLER-H.
003720           COMPUTE WS-DIA-SEMANA-ISO = WS-ZELLER-H + 1.
003730      *        WS-DIA-SEMANA-ISO: 1=LUNES ... 7=DOMINGO.
003740           MOVE FC-ANO TO WS-FT-ANO.
003750           MOVE FC-MES TO WS-FT-MES.
003760           MOVE FC-DIA TO WS-FT-DIA.
003770           COMPUTE WS-CONT-RETROCESO = WS-DIA-SEMANA-ISO - 1.
003780           PERFORM 0160-RESTAR-UN-DIA
003790               THRU 0160-RESTAR-UN-DIA-EXIT
003800               WS-CONT-RETROCESO TIMES.
003810           MOVE WS-FT-ANO TO WS-FL-ANO.
003820           MOVE WS-FT-MES TO WS-FL-MES.
003830           MOVE WS-FT-DIA TO WS-FL-DIA.
003840           PERFORM 0170-SUMAR-UN-DIA
003850               THRU 0170-SUMAR-UN-DIA-EXIT
003860               6 TIMES.
003870           MOVE WS-FT-ANO TO WS-FD-ANO.
003880           MOVE WS-FT-MES TO WS-FD-MES.
003890           MOVE WS-FT-DIA TO WS-FD-DIA.
003900           PERFORM 0180-FIJAR-FEBRERO
003910               THRU 0180-FIJAR-FEBRERO-EXIT.
003920           MOVE 0 TO WS-DIA-DEL-ANIO.
003930           SET WS-IX-MES TO 1.
003940       0155-ACUMULAR-DIA-ANIO.
003950           IF WS-IX-MES >= WS-FL-MES
003960               GO TO 0156-SUMAR-DIA-LUNES.
003970           ADD WS-DIAS-MES (WS-IX-MES) TO WS-DIA-DEL-ANIO.
003980           SET WS-IX-MES UP BY 1.
003990           GO TO 0155-ACUMULAR-DIA-ANIO.
004000       0156-SUMAR-DIA-LUNES.
004010           ADD WS-FL-DIA TO WS-DIA-DEL-ANIO.
004020           DIVIDE WS-DIA-DEL-ANIO BY 7 GIVING WS-NUMERO-SEMANA
004030               REMAINDER WS-ZELLER-TEMP.
004040           IF WS-ZELLER-TEMP NOT = 0
004050               ADD 1 TO WS-NUMERO-SEMANA
004060           END-IF.
004070           MOVE WS-NUMERO-SEMANA TO WS-NUMERO-SEMANA-D.
004080           STRING WS-FL-ANO "-W" WS-NUMERO-SEMANA-D
004090               DELIMITED BY SIZE INTO WS-ANO-SEMANA-CALC.
004100           MOVE WS-FECHA-LUNES-R   TO WS-SEMANA-INICIO-CALC.
004110           MOVE WS-FECHA-DOMINGO-R TO WS-SEMANA-FIN-CALC.
004120       0150-CALCULAR-SEMANA-ISO-EXIT.
004130           EXIT.
004140
004150      *----------------------------------------------------------------
004160      *  0160 - RESTA UN DIA A WS-FECHA-TRABAJO, CRUZANDO DE MES O DE
004170      *  ANO SI HACE FALTA (FEBRERO SE AJUSTA POR BISIESTO ANTES DE
004180      *  RETROCEDER).
004190      *----------------------------------------------------------------
004200       0160-RESTAR-UN-DIA.
004210           PERFORM 0180-FIJAR-FEBRERO
004220               THRU 0180-FIJAR-FEBRERO-EXIT.
004230           IF WS-FT-DIA > 1
004240               SUBTRACT 1 FROM WS-FT-DIA
004250               GO TO 0160-RESTAR-UN-DIA-EXIT
004260           END-IF.
004270           IF WS-FT-MES > 1
004280               SUBTRACT 1 FROM WS-FT-MES
004290               PERFORM 0180-FIJAR-FEBRERO
004300                   THRU 0180-FIJAR-FEBRERO-EXIT
004310               MOVE WS-DIAS-MES (WS-FT-MES) TO WS-FT-DIA
004320               GO TO 0160-RESTAR-UN-DIA-EXIT
004330           END-IF.
004340           MOVE 12 TO WS-FT-MES.
004350           SUBTRACT 1 FROM WS-FT-ANO.
004360           MOVE 31 TO WS-FT-DIA.
004370       0160-RESTAR-UN-DIA-EXIT.
004380           EXIT.
004390
004400      *----------------------------------------------------------------
004410      *  0170 - SUMA UN DIA A WS-FECHA-TRABAJO, CRUZANDO DE MES O DE
004420      *  ANO SI HACE FALTA.
004430      *----------------------------------------------------------------
004440       0170-SUMAR-UN-DIA.
004450           PERFORM 0180-FIJAR-FEBRERO
004460               THRU 0180-FIJAR-FEBRERO-EXIT.
004470           SET WS-IX-MES TO WS-FT-MES.
004480           IF WS-FT-DIA < WS-DIAS-MES (WS-IX-MES)
004490               ADD 1 TO WS-FT-DIA
004500               GO TO 0170-SUMAR-UN-DIA-EXIT
004510           END-IF.
004520           MOVE 1 TO WS-FT-DIA.
004530           IF WS-FT-MES < 12
004540               ADD 1 TO WS-FT-MES
004550               GO TO 0170-SUMAR-UN-DIA-EXIT
004560           END-IF.
004570           MOVE 1 TO WS-FT-MES.
004580           ADD 1 TO WS-FT-ANO.
004590       0170-SUMAR-UN-DIA-EXIT.
004600           EXIT.
004610
004620      *----------------------------------------------------------------
004630      *  0180 - DEJA WS-DIAS-MES(2) EN 28 O 29 SEGUN SI WS-FT-ANO ES
004640      *  BISIESTO (DIVISIBLE POR 4, Y NO POR 100 SALVO QUE TAMBIEN SEA
004650      *  DIVISIBLE POR 400).
004660      *----------------------------------------------------------------
004670       0180-FIJAR-FEBRERO.
004680           DIVIDE WS-FT-ANO BY 4   GIVING WS-ZELLER-QUOC
004690               REMAINDER WS-ZELLER-TEMP.
004700           IF WS-ZELLER-TEMP NOT = 0
004710               SET ANIO-NO-ES-BISIESTO TO TRUE
004720               GO TO 0181-APLICAR-FEBRERO
004730           END-IF.
004740           DIVIDE WS-FT-ANO BY 100 GIVING WS-ZELLER-QUOC
004750               REMAINDER WS-ZELLER-TEMP.
004760           IF WS-ZELLER-TEMP NOT = 0
004770               SET ANIO-ES-BISIESTO TO TRUE
004780               GO TO 0181-APLICAR-FEBRERO
004790           END-IF.
004800           DIVIDE WS-FT-ANO BY 400 GIVING WS-ZELLER-QUOC
004810               REMAINDER WS-ZELLER-TEMP.
004820           IF WS-ZELLER-TEMP = 0
004830               SET ANIO-ES-BISIESTO TO TRUE
004840           ELSE
004850               SET ANIO-NO-ES-BISIESTO TO TRUE
004860           END-IF.
004870       0181-APLICAR-FEBRERO.
004880           IF ANIO-ES-BISIESTO
004890               MOVE 29 TO WS-DIAS-MES (2)
004900           ELSE
004910               MOVE 28 TO WS-DIAS-MES (2)
004920           END-IF.
004930       0180-FIJAR-FEBRERO-EXIT.
004940           EXIT.
004950
004960      *----------------------------------------------------------------
004970      *  0200 - RECORRE EL ARCHIVO DE REPORTES SEMANALES BUSCANDO EL
004980      *  AAAA-Wnn QUE SE ACABA DE CALCULAR.  SI YA EXISTE NO SE
004990      *  REGRABA (FY-0092).
005000      *----------------------------------------------------------------
005010       0200-VERIFICAR-SEMANA-EXISTE.
005020           SET SEMANA-NO-EXISTE TO TRUE.
005030           OPEN INPUT SEMANAL-FILE.
005040       0205-LEER-SEMANAL.
005050           READ SEMANAL-FILE
005060               AT END GO TO 0200-VERIFICAR-SEMANA-EXISTE-EXIT.
005070           IF WR-ANO-SEMANA = WS-ANO-SEMANA-CALC
005080               SET SEMANA-YA-EXISTE TO TRUE
005090               GO TO 0200-VERIFICAR-SEMANA-EXISTE-EXIT
005100           END-IF.
005110           GO TO 0205-LEER-SEMANAL.
005120       0200-VERIFICAR-SEMANA-EXISTE-EXIT.
005130           CLOSE SEMANAL-FILE.
005140           EXIT.
005150
005160       0210-IMPRIMIR-SEMANA-DUPLICADA.
005170           MOVE SPACES TO LIN-CONTROL.
005180           STRING "SEMANA " WS-ANO-SEMANA-CALC
005190               " YA TIENE REPORTE GRABADO -- NO SE REGRABA"
005200               DELIMITED BY SIZE INTO LIN-CONTROL.
005210           WRITE LIN-CONTROL.
005220       0210-IMPRIMIR-SEMANA-DUPLICADA-EXIT.
005230           EXIT.
005240
005250       0250-LEER-PRIMER-DETALLE.
005260           READ DETALLE-FILE
005270               AT END SET NO-HAY-MAS-DETALLE TO TRUE.
005280       0250-LEER-PRIMER-DETALLE-EXIT.
005290           EXIT.
005300
005310      *----------------------------------------------------------------
005320      *  0300 - RECORRE EL ARCHIVO DE PEDIDOS; PARA CADA UNO DECIDE SI
005330      *  CALIFICA (ENTREGADO Y DENTRO DE LA SEMANA CALCULADA) Y LUEGO
005340      *  PROCESA SUS LINEAS DE DETALLE EN PARALELO (AMBOS ARCHIVOS
005350      *  VIENEN ORDENADOS POR ORD-ID/OIT-ORD-ID).
005360      *----------------------------------------------------------------
005370       0300-ACUMULAR-PEDIDO.
005380           READ PEDIDO-FILE
005390               AT END SET NO-HAY-MAS-PEDIDOS TO TRUE
005400               GO TO 0300-ACUMULAR-PEDIDO-EXIT.
005410           SET PEDIDO-NO-CALIFICA TO TRUE.
005420           IF ORD-EST-ENTREGADO
005430               IF ORD-FECHA NOT < WS-SEMANA-INICIO-CALC
005440                   IF ORD-FECHA NOT > WS-SEMANA-FIN-CALC
005450                       SET PEDIDO-CALIFICA TO TRUE
005460                       ADD 1 TO WS-CONT-PEDIDOS-SEM
005470                       ADD ORD-TOTAL TO WS-INGRESOS-SEM
005480                   END-IF
005490               END-IF
005500           END-IF.
005510           PERFORM 0320-PROCESAR-DETALLES-PEDIDO
005520               THRU 0320-PROCESAR-DETALLES-PEDIDO-EXIT.
005530       0300-ACUMULAR-PEDIDO-EXIT.
005540           EXIT.
005550
005560       0320-PROCESAR-DETALLES-PEDIDO.
005570           IF NO-HAY-MAS-DETALLE
005580               GO TO 0320-PROCESAR-DETALLES-PEDIDO-EXIT.
005590           IF OIT-ORD-ID NOT = ORD-ID
005600               GO TO 0320-PROCESAR-DETALLES-PEDIDO-EXIT.
005610           IF PEDIDO-CALIFICA
005620               ADD OIT-CANTIDAD TO WS-CONT-UNIDADES-SEM
005630               PERFORM 0330-ACUMULAR-PRODUCTO
005640                   THRU 0330-ACUMULAR-PRODUCTO-EXIT
005650           END-IF.
005660           READ DETALLE-FILE
005670               AT END SET NO-HAY-MAS-DETALLE TO TRUE.
005680           GO TO 0320-PROCESAR-DETALLES-PEDIDO.
005690       0320-PROCESAR-DETALLES-PEDIDO-EXIT.
005700           EXIT.
005710
005720      *----------------------------------------------------------------
005730      *  0330 - ACUMULA LA LINEA DE DETALLE EN LA TABLA DE VENTAS POR
005740      *  PRODUCTO Y, BUSCANDO LA CATEGORIA EN EL MAESTRO EN MEMORIA,
005750      *  EN LA TABLA DE VENTAS POR CATEGORIA.
005760      *----------------------------------------------------------------
005770       0330-ACUMULAR-PRODUCTO.
005780           SET WS-IX-VTBL TO 1.
005790       0331-BUSCAR-VENTA-EXISTENTE.
005800           IF WS-IX-VTBL > WS-CONT-VENTAS
005810               GO TO 0332-AGREGAR-VENTA-NUEVA.
005820           IF WS-VT-PROD-ID (WS-IX-VTBL) = OIT-PROD-ID
005830               ADD OIT-CANTIDAD  TO WS-VT-UNIDADES (WS-IX-VTBL)
005840               ADD OIT-SUBTOTAL  TO WS-VT-INGRESOS (WS-IX-VTBL)
005850               GO TO 0335-ACUMULAR-CATEGORIA
005860           END-IF.
005870           SET WS-IX-VTBL UP BY 1.
005880           GO TO 0331-BUSCAR-VENTA-EXISTENTE.
005890       0332-AGREGAR-VENTA-NUEVA.
005900           IF WS-CONT-VENTAS < WS-MAX-VENTAS
005910               ADD 1 TO WS-CONT-VENTAS
005920               SET WS-IX-VTBL TO WS-CONT-VENTAS
005930               MOVE OIT-PROD-ID  TO WS-VT-PROD-ID (WS-IX-VTBL)
005940               MOVE OIT-CANTIDAD TO WS-VT-UNIDADES (WS-IX-VTBL)
005950               MOVE OIT-SUBTOTAL TO WS-VT-INGRESOS (WS-IX-VTBL)
005960           END-IF.
005970       0335-ACUMULAR-CATEGORIA.
005980           SET WS-IX-BUSCA TO 1.
005990       0336-BUSCAR-PRODUCTO-MAESTRO.
006000           SET PRODUCTO-NO-HALLADO TO TRUE.
006010           IF WS-IX-BUSCA > WS-CONT-PRODUCTOS
006020               GO TO 0330-ACUMULAR-PRODUCTO-EXIT.
006030           IF WS-TP-ID (WS-IX-BUSCA) = OIT-PROD-ID
006040               SET PRODUCTO-HALLADO TO TRUE
006050               GO TO 0340-ACUMULAR-EN-TABLA-CATEGORIA
006060           END-IF.
006070           SET WS-IX-BUSCA UP BY 1.
006080           GO TO 0336-BUSCAR-PRODUCTO-MAESTRO.
006090       0340-ACUMULAR-EN-TABLA-CATEGORIA.
006100           SET WS-IX-CTBL TO 1.
006110       0341-BUSCAR-CATEGORIA-EXISTENTE.
006120           IF WS-IX-CTBL > WS-CONT-CATEGORIAS
006130               GO TO 0342-AGREGAR-CATEGORIA-NUEVA.
006140           IF WS-CT-NOMBRE (WS-IX-CTBL) = WS-TP-CATEGORIA (WS-IX-BUSCA)
006150               ADD OIT-CANTIDAD TO WS-CT-UNIDADES (WS-IX-CTBL)
006160               GO TO 0330-ACUMULAR-PRODUCTO-EXIT
006170           END-IF.
006180           SET WS-IX-CTBL UP BY 1.
006190           GO TO 0341-BUSCAR-CATEGORIA-EXISTENTE.
006200       0342-AGREGAR-CATEGORIA-NUEVA.
006210           IF WS-CONT-CATEGORIAS < WS-MAX-CATEGORIAS
006220               ADD 1 TO WS-CONT-CATEGORIAS
006230               SET WS-IX-CTBL TO WS-CONT-CATEGORIAS
006240               MOVE WS-TP-CATEGORIA (WS-IX-BUSCA)
006250                   TO WS-CT-NOMBRE (WS-IX-CTBL)
006260               MOVE OIT-CANTIDAD TO WS-CT-UNIDADES (WS-IX-CTBL)
006270           END-IF.
006280       0330-ACUMULAR-PRODUCTO-EXIT.
006290           EXIT.
006300
006310      *----------------------------------------------------------------
006320      *  0400 - RECORRE LAS TABLAS DE VENTAS POR PRODUCTO Y POR
006330      *  CATEGORIA PARA DETERMINAR LOS TOPES POR UNIDADES (EMPATE:
006340      *  QUEDA EL PRIMERO ENCONTRADO CON EL MAXIMO).
006350      *----------------------------------------------------------------
006360       0400-DETERMINAR-TOPES.
006370           MOVE 0 TO WR-TOP-PRODUCTO-ID.
006380           MOVE 0 TO WS-TOPE-UNIDADES.
006390           SET WS-IX-VTBL TO 1.
006400       0410-BUSCAR-TOPE-PRODUCTO.
006410           IF WS-IX-VTBL > WS-CONT-VENTAS
006420               GO TO 0420-BUSCAR-TOPE-CATEGORIA.
006430           IF WS-VT-UNIDADES (WS-IX-VTBL) > WS-TOPE-UNIDADES
006440               MOVE WS-VT-UNIDADES (WS-IX-VTBL) TO WS-TOPE-UNIDADES
006450               MOVE WS-VT-PROD-ID (WS-IX-VTBL)  TO WR-TOP-PRODUCTO-ID
006460           END-IF.
006470           SET WS-IX-VTBL UP BY 1.
006480           GO TO 0410-BUSCAR-TOPE-PRODUCTO.
006490       0420-BUSCAR-TOPE-CATEGORIA.
006500           MOVE SPACES TO WR-TOP-CATEGORIA.
006510           MOVE 0      TO WS-TOPE-UNIDADES.
006520           SET WS-IX-CTBL TO 1.
006530       0425-BUSCAR-TOPE-CATEGORIA-LOOP.
006540           IF WS-IX-CTBL > WS-CONT-CATEGORIAS
006550               GO TO 0400-DETERMINAR-TOPES-EXIT.
006560           IF WS-CT-UNIDADES (WS-IX-CTBL) > WS-TOPE-UNIDADES
006570               MOVE WS-CT-UNIDADES (WS-IX-CTBL) TO WS-TOPE-UNIDADES
006580               MOVE WS-CT-NOMBRE (WS-IX-CTBL)   TO WR-TOP-CATEGORIA
006590           END-IF.
006600           SET WS-IX-CTBL UP BY 1.
006610           GO TO 0425-BUSCAR-TOPE-CATEGORIA-LOOP.
006620       0400-DETERMINAR-TOPES-EXIT.
006630           EXIT.
006640
006650      *----------------------------------------------------------------
006660      *  0500 - GRABA EL RESUMEN SEMANAL Y UN DETALLE POR PRODUCTO
006670      *  VENDIDO.  COMO LOS ARCHIVOS SON SECUENCIALES SE ABREN EN
006680      *  MODO EXTEND PARA AGREGAR AL FINAL SIN REESCRIBIR LO YA
006690      *  GRABADO EN SEMANAS ANTERIORES.
006700      *----------------------------------------------------------------
006710       0500-GRABAR-SEMANAL.
006720           MOVE WS-ANO-SEMANA-CALC    TO WR-ANO-SEMANA.
006730           MOVE WS-SEMANA-INICIO-CALC TO WR-SEMANA-INICIO.
006740           MOVE WS-SEMANA-FIN-CALC    TO WR-SEMANA-FIN.
006750           MOVE WS-CONT-PEDIDOS-SEM  TO WR-TOTAL-PEDIDOS.
006760           MOVE WS-CONT-UNIDADES-SEM TO WR-TOTAL-UNIDADES.
006770           MOVE WS-INGRESOS-SEM      TO WR-TOTAL-INGRESOS.
006780           OPEN EXTEND SEMANAL-FILE.
006790           WRITE REG-REPORTE-SEMANAL.
006800           CLOSE SEMANAL-FILE.
006810           OPEN EXTEND DETSEM-FILE.
006820           SET WS-IX-VTBL TO 1.
006830       0510-GRABAR-UN-DETALLE.
006840           IF WS-IX-VTBL > WS-CONT-VENTAS
006850               GO TO 0520-FIN-GRABAR-DETALLE.
006860           MOVE WR-ANO-SEMANA              TO WD-ANO-SEMANA.
006870           MOVE WS-VT-PROD-ID (WS-IX-VTBL) TO WD-PROD-ID.
006880           MOVE WS-VT-UNIDADES (WS-IX-VTBL) TO WD-CANTIDAD-VENDIDA.
006890           MOVE WS-VT-INGRESOS (WS-IX-VTBL) TO WD-INGRESOS.
006900           WRITE REG-DETALLE-SEMANAL.
006910           SET WS-IX-VTBL UP BY 1.
006920           GO TO 0510-GRABAR-UN-DETALLE.
006930       0520-FIN-GRABAR-DETALLE.
006940           CLOSE DETSEM-FILE.
006950       0500-GRABAR-SEMANAL-EXIT.
006960           EXIT.
006970
006980       0600-IMPRIMIR-LISTADO.
006990           MOVE WR-ANO-SEMANA        TO WS-LS-ANO-SEMANA.
007000           MOVE WR-TOTAL-PEDIDOS     TO WS-LS-PEDIDOS.
007010           MOVE WR-TOTAL-UNIDADES    TO WS-LS-UNIDADES.
007020           MOVE WR-TOTAL-INGRESOS    TO WS-LS-INGRESOS.
007030           WRITE LIN-CONTROL FROM WS-LINEA-LISTADO-SEMANA.
007040           MOVE WR-TOP-PRODUCTO-ID   TO WS-LT-PRODUCTO.
007050           MOVE WR-TOP-CATEGORIA     TO WS-LT-CATEGORIA.
007060           WRITE LIN-CONTROL FROM WS-LINEA-LISTADO-TOPES.
007070           SET WS-IX-VTBL TO 1.
007080       0610-IMPRIMIR-UN-DETALLE.
007090           IF WS-IX-VTBL > WS-CONT-VENTAS
007100               GO TO 0600-IMPRIMIR-LISTADO-EXIT.
007110           MOVE WS-VT-PROD-ID (WS-IX-VTBL)  TO WS-LD-PRODUCTO.
007120           MOVE WS-VT-UNIDADES (WS-IX-VTBL) TO WS-LD-UNIDADES.
007130           MOVE WS-VT-INGRESOS (WS-IX-VTBL) TO WS-LD-INGRESOS.
007140           WRITE LIN-CONTROL FROM WS-LINEA-LISTADO-DETALLE.
007150           SET WS-IX-VTBL UP BY 1.
007160           GO TO 0610-IMPRIMIR-UN-DETALLE.
007170       0600-IMPRIMIR-LISTADO-EXIT.
007180           EXIT.
007190
007200       9999-FIN.
007210           CLOSE PRODUCTO-FILE.
007220           CLOSE PEDIDO-FILE.
007230           CLOSE DETALLE-FILE.
007240           CLOSE CONTROL-REPORTE.
007250           GOBACK.
007260       9999-FIN-EXIT.
007270           EXIT.
