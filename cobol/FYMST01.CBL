000100      *================================================================
000110       IDENTIFICATION DIVISION.
000120       PROGRAM-ID.    FYMST01.
000130       AUTHOR.        C-RUZ.
000140       INSTALLATION.  FARMAYA - PROCESO BATCH NOCTURNO.
000150       DATE-WRITTEN.  03/10/1987.
000160       DATE-COMPILED.
000170       SECURITY.      CONFIDENCIAL - USO INTERNO FARMAYA.
000180      *----------------------------------------------------------------
000190      *  FYMST01 -- VALIDACION DE MAESTROS (EX OPCION-1, ALTA DE
000200      *  FACTURA DE COMPRA/LABORATORIO/MEDICAMENTO).  SE CORRE ANTES
000210      *  DEL LOTE DE PEDIDOS (FYORD01) PARA DETECTAR PRODUCTOS MAL
000220      *  CARGADOS Y PARA LISTAR LOS USUARIOS CON SU ROL YA TRADUCIDO
000230      *  A TEXTO (ADMIN / REPARTIDOR / CLIENTE).
000240      *
000250      *  HISTORIAL DE CAMBIOS
000260      *  FECHA     AUTOR   TICKET    DESCRIPCION
000270      *  --------  ------  --------  ----------------------------
000280      *  03/10/87  C.RUZ   FY-0011   PROGRAMA INICIAL (OPCION-1 DE
000290      *                              LA FICHA DE COMPRA, ALTA DE
000300      *                              LABORATORIO Y MEDICAMENTO).
000310      *  09/22/89  C.RUZ   FY-0020   SE REEMPLAZA LA ALTA INTERACTIVA
000320      *                              POR UNA PASADA DE VALIDACION DE
000330      *                              LOS MAESTROS DE PRODUCTO Y
000340      *                              USUARIO EN LOTE.
000350      *  11/03/91  M.SOTO  FY-0040   SE AGREGA TRADUCCION DE ROL DE
000360      *                              USUARIO (ADMIN/REPARTIDOR/
000370      *                              CLIENTE) Y CONTADORES POR ROL.
000380      *  02/19/99  J.PENA  FY-Y2K05  SE QUITA DECIMAL-POINT IS COMMA;
000390      *                              SIN CAMPOS DE FECHA A 2 DIGITOS
000400      *                              EN ESTE PROGRAMA.
000410      *  05/02/06  R.LARA  FY-0110   SE ACLARA QUE EL STOCK NUNCA
000420      *                              PUEDE SER NEGATIVO PORQUE
000430      *                              PROD-STOCK ES UNSIGNED; NO SE
000440      *                              AGREGA CHEQUEO REDUNDANTE.
000450      *  11/02/06  R.LARA  FY-0122   SE AGREGA LINKAGE SECTION CON
000460      *                              FECHA-SISTEMA PARA QUE FYBATCH
000470      *                              LLAME A ESTE PROGRAMA IGUAL QUE A
000480      *                              LOS DEMAS (AUNQUE AQUI NO SE USE
000490      *                              LA FECHA PARA NADA).
000500      *  03/14/07  R.LARA  FY-0127   SE AGREGAN VISTAS PLANAS (REDEFINES)
000510      *                              DE LAS LINEAS DE REPORTE PARA PODER
000520      *                              COMPARARLAS CONTRA SPACES DE UN TIRO.
000530      *================================================================
000540       ENVIRONMENT DIVISION.
000550       CONFIGURATION SECTION.
000560       SPECIAL-NAMES.
000570           C01 IS TOP-OF-FORM
000580           UPSI-0 ON STATUS IS FYMST01-MODO-PRUEBA.
000590       INPUT-OUTPUT SECTION.
000600       FILE-CONTROL.
000610           SELECT PRODUCTO-FILE    ASSIGN TO PRODFILE
000620           ORGANIZATION IS SEQUENTIAL.
000630
000640           SELECT USUARIO-FILE     ASSIGN TO USRFILE
000650           ORGANIZATION IS SEQUENTIAL.
000660
000670           SELECT CONTROL-REPORTE  ASSIGN TO CTLRPT
000680           ORGANIZATION IS LINE SEQUENTIAL.
000690
000700       DATA DIVISION.
000710       FILE SECTION.
000720       FD  PRODUCTO-FILE
000730           LABEL RECORD IS STANDARD.
000740           COPY FYPRDM.
000750
000760       FD  USUARIO-FILE
000770           LABEL RECORD IS STANDARD.
000780           COPY FYUSRM.
000790
000800       FD  CONTROL-REPORTE.
000810       01  LIN-CONTROL.
000820           02  LIN-CONTROL-TEXTO        PIC X(79).
000830           02  FILLER                   PIC X(1).
000840
000850       WORKING-STORAGE SECTION.
000860       77  WS-CONT-PRODUCTOS           PIC 9(7)  COMP VALUE 0.
000870       77  WS-CONT-PROD-MALOS          PIC 9(7)  COMP VALUE 0.
000880       77  WS-CONT-USUARIOS            PIC 9(7)  COMP VALUE 0.
000890       77  WS-CONT-USR-ADMIN           PIC 9(7)  COMP VALUE 0.
000900       77  WS-CONT-USR-REPARTIDOR      PIC 9(7)  COMP VALUE 0.
000910       77  WS-CONT-USR-CLIENTE         PIC 9(7)  COMP VALUE 0.
000920       77  WS-MOTIVO-RECHAZO           PIC X(40) VALUE SPACES.
000930       77  WS-ROL-NOMBRE               PIC X(12) VALUE SPACES.
000940       77  WS-SW-EOF-PRODUCTO          PIC X     VALUE "N".
000950           88  HAY-MAS-PRODUCTOS       VALUE "N".
000960           88  NO-HAY-MAS-PRODUCTOS    VALUE "S".
000970       77  WS-SW-EOF-USUARIO           PIC X     VALUE "N".
000980           88  HAY-MAS-USUARIOS        VALUE "N".
000990           88  NO-HAY-MAS-USUARIOS     VALUE "S".
001000
001010       01  WS-LINEA-CTL-TITULO.
001020           02  FILLER                   PIC X(80)
001030               VALUE "FARMAYA - VALIDACION DE MAESTROS".
001040
001050       01  WS-LINEA-CTL-DETALLE.
001060           02  FILLER                   PIC X(20) VALUE SPACES.
001070           02  WS-CTL-ETIQUETA          PIC X(30).
001080           02  WS-CTL-VALOR             PIC ZZZ,ZZ9.
001090           02  FILLER                   PIC X(27) VALUE SPACES.
001100       01  WS-LINEA-CTL-DETALLE-R REDEFINES WS-LINEA-CTL-DETALLE
001110                                      PIC X(84).
001120
001130       01  WS-LINEA-RECHAZO-PRODUCTO.
001140           02  FILLER                   PIC X(1)  VALUE SPACES.
001150           02  WS-RP-ETIQUETA           PIC X(18)
001160               VALUE "PRODUCTO RECHAZADO".
001170           02  FILLER                   PIC X(1)  VALUE SPACES.
001180           02  WS-RP-ID                 PIC 9(7).
001190           02  FILLER                   PIC X(1)  VALUE SPACES.
001200           02  WS-RP-NOMBRE             PIC X(40).
001210           02  FILLER                   PIC X(1)  VALUE SPACES.
001220           02  WS-RP-MOTIVO             PIC X(40).
001230           02  FILLER                   PIC X(11) VALUE SPACES.
001240       01  WS-LINEA-RECHAZO-PRODUCTO-R REDEFINES
001250                                      WS-LINEA-RECHAZO-PRODUCTO
001260                                      PIC X(120).
001270
001280       01  WS-LINEA-USUARIO.
001290           02  FILLER                   PIC X(1)  VALUE SPACES.
001300           02  WS-LU-ID                 PIC 9(7).
001310           02  FILLER                   PIC X(1)  VALUE SPACES.
001320           02  WS-LU-NOMBRE             PIC X(30).
001330           02  FILLER                   PIC X(1)  VALUE SPACES.
001340           02  WS-LU-ROL                PIC X(12).
001350           02  FILLER                   PIC X(37) VALUE SPACES.
001360       01  WS-LINEA-USUARIO-R REDEFINES WS-LINEA-USUARIO
001370                                      PIC X(89).
001380
001390       LINKAGE SECTION.
001400       01  FECHA-SISTEMA.
001410           02  S-ANO                    PIC 9(4).
001420           02  S-MES                    PIC 9(2).
001430           02  S-DIA                    PIC 9(2).
001440
001450       PROCEDURE DIVISION USING FECHA-SISTEMA.
001460       0000-INICIO.
001470           PERFORM 0050-ABRIR-ARCHIVOS
001480               THRU 0050-ABRIR-ARCHIVOS-EXIT.
001490           PERFORM 0100-VALIDAR-PRODUCTOS
001500               THRU 0100-VALIDAR-PRODUCTOS-EXIT
001510               UNTIL NO-HAY-MAS-PRODUCTOS.
001520           PERFORM 0300-MAPEAR-USUARIOS
001530               THRU 0300-MAPEAR-USUARIOS-EXIT
001540               UNTIL NO-HAY-MAS-USUARIOS.
001550           PERFORM 0950-IMPRIMIR-CONTROL
001560               THRU 0950-IMPRIMIR-CONTROL-EXIT.
001570           PERFORM 9999-FIN
001580               THRU 9999-FIN-EXIT.
001590
001600       0050-ABRIR-ARCHIVOS.
001610           OPEN INPUT  PRODUCTO-FILE.
001620           OPEN INPUT  USUARIO-FILE.
001630           OPEN OUTPUT CONTROL-REPORTE.
001640           WRITE LIN-CONTROL FROM WS-LINEA-CTL-TITULO.
001650       0050-ABRIR-ARCHIVOS-EXIT.
001660           EXIT.
001670
001680      *----------------------------------------------------------------
001690      *  0100 - LEE EL MAESTRO DE PRODUCTOS COMPLETO Y VALIDA CADA
001700      *  REGISTRO (PRECIO, NOMBRE); LOS RECHAZADOS QUEDAN IMPRESOS EN
001710      *  EL REPORTE DE CONTROL PERO EL MAESTRO NO SE MODIFICA AQUI --
001720      *  ESO LO HACE FYORD01 AL GRABAR LOS PEDIDOS.
001730      *----------------------------------------------------------------
001740       0100-VALIDAR-PRODUCTOS.
001750           READ PRODUCTO-FILE
001760               AT END SET NO-HAY-MAS-PRODUCTOS TO TRUE
001770               GO TO 0100-VALIDAR-PRODUCTOS-EXIT.
001780           ADD 1 TO WS-CONT-PRODUCTOS.
001790           PERFORM 0200-VALIDAR-UN-PRODUCTO
001800               THRU 0200-VALIDAR-UN-PRODUCTO-EXIT.
001810       0100-VALIDAR-PRODUCTOS-EXIT.
001820           EXIT.
001830
001840      *----------------------------------------------------------------
001850      *  0200 - PRECIO DEBE SER MAYOR QUE CERO Y EL NOMBRE NO PUEDE
001860      *  VENIR EN BLANCO.  EL STOCK (PROD-STOCK) ES PIC 9, SIN SIGNO,
001870      *  ASI QUE NUNCA PUEDE QUEDAR NEGATIVO -- NO HACE FALTA
001880      *  CHEQUEARLO (FY-0110).
001890      *----------------------------------------------------------------
001900       0200-VALIDAR-UN-PRODUCTO.
001910           MOVE SPACES TO WS-MOTIVO-RECHAZO.
001920           IF PROD-PRECIO NOT > 0
001930               MOVE "PRECIO DEBE SER MAYOR QUE CERO"
001940                   TO WS-MOTIVO-RECHAZO
001950           END-IF.
001960           IF WS-MOTIVO-RECHAZO = SPACES
001970               IF PROD-NOMBRE = SPACES
001980                   MOVE "NOMBRE DEL PRODUCTO ES OBLIGATORIO"
001990                       TO WS-MOTIVO-RECHAZO
002000               END-IF
002010           END-IF.
002020           IF WS-MOTIVO-RECHAZO NOT = SPACES
002030               ADD 1 TO WS-CONT-PROD-MALOS
002040               PERFORM 0250-IMPRIMIR-RECHAZO-PRODUCTO
002050                   THRU 0250-IMPRIMIR-RECHAZO-PRODUCTO-EXIT
002060           END-IF.
002070       0200-VALIDAR-UN-PRODUCTO-EXIT.
002080           EXIT.
002090
002100       0250-IMPRIMIR-RECHAZO-PRODUCTO.
002110           MOVE PROD-ID         TO WS-RP-ID.
002120           MOVE PROD-NOMBRE     TO WS-RP-NOMBRE.
002130           MOVE WS-MOTIVO-RECHAZO TO WS-RP-MOTIVO.
002140           WRITE LIN-CONTROL FROM WS-LINEA-RECHAZO-PRODUCTO.
002150       0250-IMPRIMIR-RECHAZO-PRODUCTO-EXIT.
002160           EXIT.
002170
002180      *----------------------------------------------------------------
002190      *  0300 - LEE EL MAESTRO DE USUARIOS COMPLETO Y TRADUCE EL
002200      *  CODIGO NUMERICO DE ROL (USR-ROL-ID) A TEXTO PARA EL LISTADO
002210      *  (1=ADMIN, 35=REPARTIDOR, CUALQUIER OTRO=CLIENTE).
002220      *----------------------------------------------------------------
002230       0300-MAPEAR-USUARIOS.
002240           READ USUARIO-FILE
002250               AT END SET NO-HAY-MAS-USUARIOS TO TRUE
002260               GO TO 0300-MAPEAR-USUARIOS-EXIT.
002270           ADD 1 TO WS-CONT-USUARIOS.
002280           PERFORM 0350-MAPEAR-ROL
002290               THRU 0350-MAPEAR-ROL-EXIT.
002300           PERFORM 0360-IMPRIMIR-USUARIO
002310               THRU 0360-IMPRIMIR-USUARIO-EXIT.
002320       0300-MAPEAR-USUARIOS-EXIT.
002330           EXIT.
002340
002350       0350-MAPEAR-ROL.
002360           IF USR-ES-ADMIN
002370               MOVE "ADMIN" TO WS-ROL-NOMBRE
002380               ADD 1 TO WS-CONT-USR-ADMIN
002390           ELSE
002400               IF USR-ES-REPARTIDOR
002410                   MOVE "REPARTIDOR" TO WS-ROL-NOMBRE
002420                   ADD 1 TO WS-CONT-USR-REPARTIDOR
002430               ELSE
002440                   MOVE "CLIENTE" TO WS-ROL-NOMBRE
002450                   ADD 1 TO WS-CONT-USR-CLIENTE
002460               END-IF
002470           END-IF.
002480       0350-MAPEAR-ROL-EXIT.
002490           EXIT.
002500
002510       0360-IMPRIMIR-USUARIO.
002520           MOVE USR-ID     TO WS-LU-ID.
002530           MOVE USR-NOMBRE TO WS-LU-NOMBRE.
002540           MOVE WS-ROL-NOMBRE TO WS-LU-ROL.
002550           WRITE LIN-CONTROL FROM WS-LINEA-USUARIO.
002560       0360-IMPRIMIR-USUARIO-EXIT.
002570           EXIT.
002580
002590       0950-IMPRIMIR-CONTROL.
002600           MOVE "PRODUCTOS LEIDOS"       TO WS-CTL-ETIQUETA.
002610           MOVE WS-CONT-PRODUCTOS        TO WS-CTL-VALOR.
002620           WRITE LIN-CONTROL FROM WS-LINEA-CTL-DETALLE.
002630           MOVE "PRODUCTOS RECHAZADOS"   TO WS-CTL-ETIQUETA.
002640           MOVE WS-CONT-PROD-MALOS       TO WS-CTL-VALOR.
002650           WRITE LIN-CONTROL FROM WS-LINEA-CTL-DETALLE.
002660           MOVE "USUARIOS LEIDOS"        TO WS-CTL-ETIQUETA.
002670           MOVE WS-CONT-USUARIOS         TO WS-CTL-VALOR.
002680           WRITE LIN-CONTROL FROM WS-LINEA-CTL-DETALLE.
002690           MOVE "USUARIOS ADMIN"         TO WS-CTL-ETIQUETA.
002700           MOVE WS-CONT-USR-ADMIN        TO WS-CTL-VALOR.
002710           WRITE LIN-CONTROL FROM WS-LINEA-CTL-DETALLE.
002720           MOVE "USUARIOS REPARTIDOR"    TO WS-CTL-ETIQUETA.
002730           MOVE WS-CONT-USR-REPARTIDOR   TO WS-CTL-VALOR.
002740           WRITE LIN-CONTROL FROM WS-LINEA-CTL-DETALLE.
002750           MOVE "USUARIOS CLIENTE"       TO WS-CTL-ETIQUETA.
002760           MOVE WS-CONT-USR-CLIENTE      TO WS-CTL-VALOR.
002770           WRITE LIN-CONTROL FROM WS-LINEA-CTL-DETALLE.
002780       0950-IMPRIMIR-CONTROL-EXIT.
002790           EXIT.
002800
002810       9999-FIN.
002820           CLOSE PRODUCTO-FILE.
002830           CLOSE USUARIO-FILE.
002840           CLOSE CONTROL-REPORTE.
002850           GOBACK.
002860       9999-FIN-EXIT.
002870           EXIT.
