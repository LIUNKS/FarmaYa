000100      *================================================================
000110       IDENTIFICATION DIVISION.
000120       PROGRAM-ID.    FYORD01.
000130       AUTHOR.        C-RUZ.
000140       INSTALLATION.  FARMAYA - PROCESO BATCH NOCTURNO.
000150       DATE-WRITTEN.  05/11/1988.
000160       DATE-COMPILED.
000170       SECURITY.      CONFIDENCIAL - USO INTERNO FARMAYA.
000180      *----------------------------------------------------------------
000190      *  FYORD01 -- INGRESO DE PEDIDOS (EX FACTURA DE VENTA).
000200      *  LEE EL MAESTRO DE PRODUCTOS Y LAS LINEAS DE CARRITO, VALIDA
000210      *  EXISTENCIA Y STOCK, DESCUENTA EL STOCK VENDIDO, ESCRIBE UN
000220      *  PEDIDO POR CADA CLIENTE (RUPTURA DE CONTROL POR CRT-USR-ID)
000230      *  Y REGRABA EL MAESTRO DE PRODUCTOS CON EL STOCK ACTUALIZADO.
000240      *
000250      *  HISTORIAL DE CAMBIOS
000260      *  FECHA     AUTOR   TICKET    DESCRIPCION
000270      *  --------  ------  --------  ----------------------------
000280      *  05/11/88  C.RUZ   FY-0010   PROGRAMA INICIAL (OPCION-2 DE
000290      *                              LA FICHA DE VENTA, UN CLIENTE
000300      *                              POR FACTURA).
000310      *  09/22/89  C.RUZ   FY-0019   SE AGREGA TABLA DE PRODUCTOS EN
000320      *                              MEMORIA PARA EVITAR RELEER EL
000330      *                              MAESTRO POR CADA LINEA.
000340      *  11/03/91  M.SOTO  FY-0039   SE REEMPLAZA LA FACTURA POR EL
000350      *                              PEDIDO; UN CARRITO = UN PEDIDO;
000360      *                              SE AGREGA REPORTE DE CONTROL.
000370      *  06/18/94  M.SOTO  FY-0065   DIRECCION DE DESPACHO SE COPIA
000380      *                              DESDE EL MAESTRO DE USUARIOS.
000390      *  02/19/99  J.PENA  FY-Y2K04  FECHAS A 8 DIGITOS (AAAAMMDD);
000400      *                              SE QUITA DECIMAL-POINT IS COMMA.
000410      *  08/30/02  R.LARA  FY-0091   SE AGREGA RECHAZO DE CARRITO
000420      *                              VACIO (SIN LINEAS VALIDAS).
000430      *  04/14/05  R.LARA  FY-0104   SE CORRIGE: UNA LINEA CON STOCK
000440      *                              INSUFICIENTE RECHAZABA SOLO LA
000450      *                              LINEA Y GRABABA EL RESTO DEL
000460      *                              PEDIDO.  AHORA SE ACUMULA TODO
000470      *                              EL CARRO (CON MERGE DE LINEAS
000480      *                              REPETIDAS) Y SE VALIDA COMPLETO
000490      *                              ANTES DE GRABAR O DESCONTAR
000500      *                              STOCK; SI UNA LINEA FALLA SE
000510      *                              RECHAZA EL PEDIDO ENTERO.
000520      *  11/02/06  R.LARA  FY-0118   SE AGREGA LINKAGE SECTION CON
000530      *                              FECHA-SISTEMA (RECIBIDA DESDE
000540      *                              FYBATCH) PARA SELLAR ORD-FECHA;
000550      *                              ANTES QUEDABA EN CEROS.
000560      *  03/14/07  R.LARA  FY-0125   EL MENSAJE DE STOCK INSUFICIENTE
000570      *                              AHORA INDICA TAMBIEN LA CANTIDAD
000580      *                              DISPONIBLE, NO SOLO EL PRODUCTO.
000590      *  03/21/07  R.LARA  FY-0128   SE AGREGAN VISTAS PLANAS (REDEFINES)
000600      *                              A LAS LINEAS DE CONTROL Y AL AREA
000610      *                              DE PEDIDO EN CURSO.
000620      *  05/02/07  R.LARA  FY-0137   SE CORRIGE: ORDFILE/OITFILE SE
000630      *                              ABRIAN "OUTPUT" CADA NOCHE Y
000640      *                              BORRABAN LOS PEDIDOS DE CORRIDAS
000650      *                              ANTERIORES, REINICIANDO EL NUMERO
000660      *                              CORRELATIVO EN "PED1".  AHORA SE
000670      *                              ABREN "EXTEND" (SE AGREGA AL FINAL,
000680      *                              IGUAL QUE FYRPT01 CON WKRFILE Y
000690      *                              WKDFILE) Y SE AGREGA 0045-FIJAR-
000700      *                              NUMERO-CORRELATIVO, QUE LEE EL
000710      *                              ORDFILE EXISTENTE ANTES DE ABRIRLO
000720      *                              "EXTEND" PARA SEGUIR NUMERANDO
000730      *                              DESDE EL ULTIMO ORD-ID GRABADO
000740      *                              (IGUAL IDEA QUE "FIJAR-CODIGO-
000750      *                              FACTURA-VENTA" DE LA VIEJA
000760      *                              OPCION-2).
000770      *================================================================
000780       ENVIRONMENT DIVISION.
000790       CONFIGURATION SECTION.
000800       SPECIAL-NAMES.
000810           C01 IS TOP-OF-FORM
000820           UPSI-0 ON STATUS IS FYORD01-MODO-PRUEBA.
000830       INPUT-OUTPUT SECTION.
000840       FILE-CONTROL.
000850           SELECT PRODUCTO-FILE    ASSIGN TO PRODFILE
000860           ORGANIZATION IS SEQUENTIAL.
000870
000880           SELECT PRODUCTO-NUEVO-FILE ASSIGN TO PRODNEW
000890           ORGANIZATION IS SEQUENTIAL.
000900
000910           SELECT CARRITO-FILE     ASSIGN TO CARTFILE
000920           ORGANIZATION IS SEQUENTIAL.
000930
000940           SELECT PEDIDO-FILE      ASSIGN TO ORDFILE
000950           ORGANIZATION IS SEQUENTIAL.
000960
000970           SELECT DETALLE-FILE     ASSIGN TO OITFILE
000980           ORGANIZATION IS SEQUENTIAL.
000990
001000           SELECT USUARIO-FILE     ASSIGN TO USRFILE
001010           ORGANIZATION IS SEQUENTIAL.
001020
001030           SELECT CONTROL-REPORTE  ASSIGN TO CTLRPT
001040           ORGANIZATION IS LINE SEQUENTIAL.
001050
001060       DATA DIVISION.
001070       FILE SECTION.
001080       FD  PRODUCTO-FILE
001090           LABEL RECORD IS STANDARD.
001100           COPY FYPRDM.
001110
001120       FD  PRODUCTO-NUEVO-FILE
001130           LABEL RECORD IS STANDARD.
001140           COPY FYPRDM
001150               REPLACING ==REG-PRODUCTO== BY ==REG-PRODUCTO-NUEVO==.
001160
001170       FD  CARRITO-FILE
001180           LABEL RECORD IS STANDARD.
001190           COPY FYCRTT.
001200
001210       FD  PEDIDO-FILE
001220           LABEL RECORD IS STANDARD.
001230           COPY FYORDM.
001240
001250       FD  DETALLE-FILE
001260           LABEL RECORD IS STANDARD.
001270           COPY FYOITM.
001280
001290       FD  USUARIO-FILE
001300           LABEL RECORD IS STANDARD.
001310           COPY FYUSRM.
001320
001330       FD  CONTROL-REPORTE.
001340       01  LIN-CONTROL.
001350           02  LIN-CONTROL-TEXTO        PIC X(79).
001360           02  FILLER                   PIC X(1).
001370
001380       WORKING-STORAGE SECTION.
001390       COPY FYDATE.
001400
001410       77  WS-MAX-PRODUCTOS            PIC 9(5)  COMP VALUE 2000.
001420       77  WS-CONT-PRODUCTOS           PIC 9(5)  COMP VALUE 0.
001430       77  WS-IX-PROD                  PIC 9(5)  COMP VALUE 0.
001440       77  WS-IX-BUSCA                 PIC 9(5)  COMP VALUE 0.
001450       77  WS-CONT-CARRITOS            PIC 9(7)  COMP VALUE 0.
001460       77  WS-CONT-PEDIDOS             PIC 9(7)  COMP VALUE 0.
001470       77  WS-CONT-RECHAZOS            PIC 9(7)  COMP VALUE 0.
001480       77  WS-CONT-LINEAS              PIC 9(5)  COMP VALUE 0.
001490       77  WS-NUMERO-CORRELATIVO       PIC 9(9)  COMP VALUE 0.
001500       77  WS-NUMERO-DISPLAY           PIC 9(9)  VALUE 0.
001510       77  WS-VALOR-TOTAL-LOTE         PIC 9(10)V99 VALUE 0.
001520       77  WS-SW-EOF-CARRITO           PIC X     VALUE "N".
001530           88  HAY-MAS-CARRITOS        VALUE "N".
001540           88  NO-HAY-MAS-CARRITOS     VALUE "S".
001550       77  WS-SW-HALLADO               PIC X     VALUE "N".
001560           88  PRODUCTO-HALLADO        VALUE "S".
001570           88  PRODUCTO-NO-HALLADO     VALUE "N".
001580
001590       77  WS-MAX-LINEAS-CARRITO       PIC 9(3)  COMP VALUE 100.
001600       77  WS-CONT-LINEAS-CARRITO      PIC 9(3)  COMP VALUE 0.
001610       77  WS-SW-CARRITO-VALIDO        PIC X     VALUE "Y".
001620           88  CARRITO-ES-VALIDO       VALUE "Y".
001630           88  CARRITO-NO-ES-VALIDO    VALUE "N".
001640
001650       01  WS-TABLA-PRODUCTOS.
001660           02  WS-PRODUCTO OCCURS 2000 TIMES
001670                           INDEXED BY WS-IX-TABLA.
001680               03  WS-TP-ID             PIC 9(7).
001690               03  WS-TP-NOMBRE         PIC X(40).
001700               03  WS-TP-CATEGORIA      PIC X(20).
001710               03  WS-TP-PRECIO         PIC 9(8)V99.
001720               03  WS-TP-STOCK          PIC 9(7).
001730               03  FILLER               PIC X(4).
001740
001750       01  WS-TABLA-CARRITO.
001760           02  WS-CARRITO-LIN OCCURS 100 TIMES
001770                              INDEXED BY WS-IX-CARTBL.
001780               03  WS-CL-PROD-ID        PIC 9(7).
001790               03  WS-CL-CANTIDAD       PIC 9(5)  COMP.
001800               03  FILLER               PIC X(3).
001810
001820       01  WS-PEDIDO-EN-CURSO.
001830           02  WS-USR-ACTUAL            PIC 9(7)  VALUE 0.
001840           02  WS-SUBTOTAL-PEDIDO       PIC 9(8)V99 VALUE 0.
001850           02  WS-MOTIVO-RECHAZO        PIC X(60) VALUE SPACES.
001860           02  FILLER                   PIC X(4).
001870       01  WS-PEDIDO-EN-CURSO-R REDEFINES WS-PEDIDO-EN-CURSO
001880                                      PIC X(81).
001890
001900       01  WS-LINEA-CARRITO-ACUM.
001910           02  WS-LIN-PROD-ID           PIC 9(7).
001920           02  WS-LIN-CANTIDAD          PIC 9(5)  COMP.
001930           02  FILLER                   PIC X(3).
001940
001950       01  WS-LINEA-CTL-TITULO.
001960           02  FILLER                   PIC X(80)
001970               VALUE "FARMAYA - CONTROL DE INGRESO DE PEDIDOS".
001980       01  WS-LINEA-CTL-TITULO-R REDEFINES WS-LINEA-CTL-TITULO
001990                                      PIC X(80).
002000
002010       01  WS-LINEA-CTL-DETALLE.
002020           02  FILLER                   PIC X(20) VALUE SPACES.
002030           02  WS-CTL-ETIQUETA          PIC X(30).
002040           02  WS-CTL-VALOR             PIC Z,ZZZ,ZZ9.99.
002050           02  FILLER                   PIC X(15) VALUE SPACES.
002060       01  WS-LINEA-CTL-DETALLE-R REDEFINES WS-LINEA-CTL-DETALLE
002070                                      PIC X(77).
002080
002090       LINKAGE SECTION.
002100       01  FECHA-SISTEMA.
002110           02  S-ANO                    PIC 9(4).
002120           02  S-MES                    PIC 9(2).
002130           02  S-DIA                    PIC 9(2).
002140
002150       PROCEDURE DIVISION USING FECHA-SISTEMA.
002160       0000-INICIO.
002170           PERFORM 0040-AJUSTAR-FECHA
002180               THRU 0040-AJUSTAR-FECHA-EXIT.
002190           PERFORM 0050-ABRIR-ARCHIVOS
002200               THRU 0050-ABRIR-ARCHIVOS-EXIT.
002210           PERFORM 0100-CARGAR-PRODUCTOS
002220               THRU 0100-CARGAR-PRODUCTOS-EXIT.
002230           PERFORM 0200-LEER-PRIMER-CARRITO
002240               THRU 0200-LEER-PRIMER-CARRITO-EXIT.
002250           PERFORM 0300-PROCESAR-CARRITOS
002260               THRU 0300-PROCESAR-CARRITOS-EXIT
002270               UNTIL NO-HAY-MAS-CARRITOS.
002280           PERFORM 0900-REGRABAR-PRODUCTOS
002290               THRU 0900-REGRABAR-PRODUCTOS-EXIT.
002300           PERFORM 0950-IMPRIMIR-CONTROL
002310               THRU 0950-IMPRIMIR-CONTROL-EXIT.
002320           PERFORM 9999-FIN
002330               THRU 9999-FIN-EXIT.
002340
002350      *----------------------------------------------------------------
002360      *  0040 - RECIBE LA FECHA DEL SISTEMA DESDE EL MENU (FYBATCH, EN
002370      *  FECHA-SISTEMA) Y LA DEJA EN FECHA-CORRIDA-WS/AAAAMMDD PARA
002380      *  SELLAR EL PEDIDO (ORD-FECHA).
002390      *----------------------------------------------------------------
002400       0040-AJUSTAR-FECHA.
002410           MOVE S-ANO TO FC-ANO.
002420           MOVE S-MES TO FC-MES.
002430           MOVE S-DIA TO FC-DIA.
002440           MOVE FECHA-CORRIDA-WS TO FECHA-CORRIDA-AAAAMMDD.
002450       0040-AJUSTAR-FECHA-EXIT.
002460           EXIT.
002470
002480       0050-ABRIR-ARCHIVOS.
002490           OPEN INPUT  PRODUCTO-FILE.
002500           OPEN INPUT  CARRITO-FILE.
002510           OPEN INPUT  USUARIO-FILE.
002520           PERFORM 0045-FIJAR-NUMERO-CORRELATIVO
002530               THRU 0045-FIJAR-NUMERO-CORRELATIVO-EXIT.
002540           OPEN EXTEND PEDIDO-FILE.
002550           OPEN EXTEND DETALLE-FILE.
002560           OPEN OUTPUT CONTROL-REPORTE.
002570       0050-ABRIR-ARCHIVOS-EXIT.
002580           EXIT.
002590
002600      *----------------------------------------------------------------
002610      *  0045 - EL ORDFILE Y EL OITFILE SE ABREN "EXTEND" MAS ABAJO (LOS
002620      *  PEDIDOS DE CORRIDAS ANTERIORES DEBEN QUEDAR, NO SOLO LOS DE
002630      *  HOY) -- FY-0137.  ANTES DE EXTENDERLO HAY QUE LEER EL ORDFILE
002640      *  EXISTENTE UNA VEZ PARA RESCATAR EL ULTIMO ORD-ID GRABADO Y
002650      *  SEGUIR LA NUMERACION DESDE AHI (IGUAL IDEA QUE "FIJAR-CODIGO-
002660      *  FACTURA-VENTA" DE LA VIEJA OPCION-2: SE LEE TODO EL ARCHIVO
002670      *  SECUENCIAL UNA VEZ Y SE CIERRA).  SI EL ORDFILE VIENE VACIO
002680      *  (PRIMERA CORRIDA, RECIEN CREADO POR FYINIT01) EL CORRELATIVO
002690      *  QUEDA EN CERO Y EL PRIMER PEDIDO SERA "PED1", COMO SIEMPRE.
002700      *----------------------------------------------------------------
002710       0045-FIJAR-NUMERO-CORRELATIVO.
002720           MOVE 0 TO WS-NUMERO-CORRELATIVO.
002730           OPEN INPUT PEDIDO-FILE.
002740       0046-LEER-ULTIMO-PEDIDO.
002750           READ PEDIDO-FILE
002760               AT END GO TO 0046-LEER-ULTIMO-PEDIDO-EXIT.
002770           MOVE ORD-ID TO WS-NUMERO-CORRELATIVO.
002780           GO TO 0046-LEER-ULTIMO-PEDIDO.
002790       0046-LEER-ULTIMO-PEDIDO-EXIT.
002800           CLOSE PEDIDO-FILE.
002810       0045-FIJAR-NUMERO-CORRELATIVO-EXIT.
002820           EXIT.
002830
002840      *----------------------------------------------------------------
002850      *  0100 - CARGA EL MAESTRO DE PRODUCTOS A UNA TABLA EN MEMORIA,
002860      *  YA ORDENADO POR PROD-ID (ASI LLEGA EL ARCHIVO).
002870      *----------------------------------------------------------------
002880       0100-CARGAR-PRODUCTOS.
002890           READ PRODUCTO-FILE AT END GO TO 0100-CARGAR-PRODUCTOS-EXIT.
002900           ADD 1 TO WS-CONT-PRODUCTOS.
002910           SET WS-IX-TABLA TO WS-CONT-PRODUCTOS.
002920           MOVE PROD-ID         TO WS-TP-ID (WS-IX-TABLA).
002930           MOVE PROD-NOMBRE     TO WS-TP-NOMBRE (WS-IX-TABLA).
002940           MOVE PROD-CATEGORIA  TO WS-TP-CATEGORIA (WS-IX-TABLA).
002950           MOVE PROD-PRECIO     TO WS-TP-PRECIO (WS-IX-TABLA).
002960           MOVE PROD-STOCK      TO WS-TP-STOCK (WS-IX-TABLA).
002970           GO TO 0100-CARGAR-PRODUCTOS.
002980       0100-CARGAR-PRODUCTOS-EXIT.
002990           EXIT.
003000
003010       0200-LEER-PRIMER-CARRITO.
003020           READ CARRITO-FILE
003030               AT END SET NO-HAY-MAS-CARRITOS TO TRUE.
003040       0200-LEER-PRIMER-CARRITO-EXIT.
003050           EXIT.
003060
003070      *----------------------------------------------------------------
003080      *  0300 - ACUMULA TODAS LAS LINEAS DE UN MISMO CRT-USR-ID EN LA
003090      *  TABLA WS-TABLA-CARRITO (MEZCLANDO CANTIDADES SI EL MISMO
003100      *  PRODUCTO APARECE EN MAS DE UNA LINEA DEL CARRO) HASTA QUE
003110      *  CAMBIA EL USUARIO (RUPTURA DE CONTROL) O SE ACABA EL ARCHIVO;
003120      *  SOLO DESPUES DE ACUMULAR TODO EL CARRO SE VALIDA Y SE GRABA
003130      *  O SE RECHAZA -- UNA LINEA MALA RECHAZA TODO EL PEDIDO, NO
003140      *  SOLO LA LINEA (FY-0104).
003150      *----------------------------------------------------------------
003160       0300-PROCESAR-CARRITOS.
003170           MOVE CRT-USR-ID          TO WS-USR-ACTUAL.
003180           MOVE 0                   TO WS-CONT-LINEAS-CARRITO.
003190           MOVE SPACES              TO WS-MOTIVO-RECHAZO.
003200       0310-LEER-LINEA-CARRITO.
003210           ADD 1 TO WS-CONT-CARRITOS.
003220           MOVE CRT-PROD-ID         TO WS-LIN-PROD-ID.
003230           MOVE CRT-CANTIDAD        TO WS-LIN-CANTIDAD.
003240           PERFORM 0320-ACUMULAR-LINEA
003250               THRU 0320-ACUMULAR-LINEA-EXIT.
003260           READ CARRITO-FILE
003270               AT END SET NO-HAY-MAS-CARRITOS TO TRUE
003280               GO TO 0340-VALIDAR-CARRITO.
003290           IF CRT-USR-ID = WS-USR-ACTUAL
003300               GO TO 0310-LEER-LINEA-CARRITO.
003310       0340-VALIDAR-CARRITO.
003320           PERFORM 0400-VALIDAR-LINEAS
003330               THRU 0400-VALIDAR-LINEAS-EXIT.
003340           IF CARRITO-NO-ES-VALIDO OR WS-CONT-LINEAS-CARRITO = 0
003350               IF WS-MOTIVO-RECHAZO = SPACES
003360                   MOVE "EL CARRITO ESTA VACIO" TO WS-MOTIVO-RECHAZO
003370               END-IF
003380               PERFORM 0650-IMPRIMIR-RECHAZO
003390                   THRU 0650-IMPRIMIR-RECHAZO-EXIT
003400               GO TO 0300-PROCESAR-CARRITOS-EXIT
003410           END-IF.
003420           PERFORM 0500-CONFIRMAR-PEDIDO
003430               THRU 0500-CONFIRMAR-PEDIDO-EXIT.
003440       0300-PROCESAR-CARRITOS-EXIT.
003450           EXIT.
003460
003470      *----------------------------------------------------------------
003480      *  0320 - BUSCA SI EL PRODUCTO DE LA LINEA QUE SE ACABA DE LEER
003490      *  YA ESTA EN LA TABLA DEL CARRO; SI ESTA, SUMA LA CANTIDAD
003500      *  (MERGE DE LINEAS REPETIDAS); SI NO, AGREGA UNA LINEA NUEVA.
003510      *----------------------------------------------------------------
003520       0320-ACUMULAR-LINEA.
003530           SET WS-IX-CARTBL TO 1.
003540       0325-BUSCAR-LINEA-EXISTENTE.
003550           IF WS-IX-CARTBL > WS-CONT-LINEAS-CARRITO
003560               GO TO 0330-AGREGAR-LINEA-NUEVA.
003570           IF WS-CL-PROD-ID (WS-IX-CARTBL) = WS-LIN-PROD-ID
003580               ADD WS-LIN-CANTIDAD TO WS-CL-CANTIDAD (WS-IX-CARTBL)
003590               GO TO 0320-ACUMULAR-LINEA-EXIT
003600           END-IF.
003610           SET WS-IX-CARTBL UP BY 1.
003620           GO TO 0325-BUSCAR-LINEA-EXISTENTE.
003630       0330-AGREGAR-LINEA-NUEVA.
003640           IF WS-CONT-LINEAS-CARRITO < WS-MAX-LINEAS-CARRITO
003650               ADD 1 TO WS-CONT-LINEAS-CARRITO
003660               SET WS-IX-CARTBL TO WS-CONT-LINEAS-CARRITO
003670               MOVE WS-LIN-PROD-ID  TO WS-CL-PROD-ID (WS-IX-CARTBL)
003680               MOVE WS-LIN-CANTIDAD TO WS-CL-CANTIDAD (WS-IX-CARTBL)
003690           END-IF.
003700       0320-ACUMULAR-LINEA-EXIT.
003710           EXIT.
003720
003730      *----------------------------------------------------------------
003740      *  0400 - RECORRE LA TABLA DEL CARRO YA MEZCLADA Y VALIDA CADA
003750      *  LINEA CONTRA EL MAESTRO DE PRODUCTOS EN MEMORIA, SIN GRABAR
003760      *  NI DESCONTAR STOCK TODAVIA.  SE DETIENE EN LA PRIMERA LINEA
003770      *  MALA -- ESO BASTA PARA RECHAZAR TODO EL CARRO.
003780      *----------------------------------------------------------------
003790       0400-VALIDAR-LINEAS.
003800           SET CARRITO-ES-VALIDO TO TRUE.
003810           SET WS-IX-CARTBL TO 1.
003820       0410-VALIDAR-UNA-LINEA.
003830           IF WS-IX-CARTBL > WS-CONT-LINEAS-CARRITO
003840               GO TO 0400-VALIDAR-LINEAS-EXIT.
003850           MOVE WS-CL-PROD-ID (WS-IX-CARTBL) TO WS-LIN-PROD-ID.
003860           PERFORM 0420-BUSCAR-PRODUCTO
003870               THRU 0420-BUSCAR-PRODUCTO-EXIT.
003880           IF PRODUCTO-NO-HALLADO
003890               STRING "PRODUCTO INEXISTENTE " WS-LIN-PROD-ID
003900                   DELIMITED BY SIZE INTO WS-MOTIVO-RECHAZO
003910               SET CARRITO-NO-ES-VALIDO TO TRUE
003920               GO TO 0400-VALIDAR-LINEAS-EXIT
003930           END-IF.
003940           IF WS-TP-STOCK (WS-IX-BUSCA) < WS-CL-CANTIDAD (WS-IX-CARTBL)
003950               STRING "STOCK INSUFICIENTE PARA "
003960                   WS-TP-NOMBRE (WS-IX-BUSCA) DELIMITED BY SPACE
003970                   " - DISPONIBLE " WS-TP-STOCK (WS-IX-BUSCA)
003980                   DELIMITED BY SIZE INTO WS-MOTIVO-RECHAZO
003990               SET CARRITO-NO-ES-VALIDO TO TRUE
004000               GO TO 0400-VALIDAR-LINEAS-EXIT
004010           END-IF.
004020           SET WS-IX-CARTBL UP BY 1.
004030           GO TO 0410-VALIDAR-UNA-LINEA.
004040       0400-VALIDAR-LINEAS-EXIT.
004050           EXIT.
004060
004070      *----------------------------------------------------------------
004080      *  0420 - BUSQUEDA SECUENCIAL EN LA TABLA DE PRODUCTOS (ESTA EN
004090      *  MEMORIA; NO VALE LA PENA ORDENAR UNA SEGUNDA VEZ).
004100      *----------------------------------------------------------------
004110       0420-BUSCAR-PRODUCTO.
004120           SET PRODUCTO-NO-HALLADO TO TRUE.
004130           SET WS-IX-BUSCA TO 1.
004140       0425-BUSCAR-PRODUCTO-LOOP.
004150           IF WS-IX-BUSCA > WS-CONT-PRODUCTOS
004160               GO TO 0420-BUSCAR-PRODUCTO-EXIT.
004170           IF WS-TP-ID (WS-IX-BUSCA) = WS-LIN-PROD-ID
004180               SET PRODUCTO-HALLADO TO TRUE
004190               GO TO 0420-BUSCAR-PRODUCTO-EXIT
004200           END-IF.
004210           SET WS-IX-BUSCA UP BY 1.
004220           GO TO 0425-BUSCAR-PRODUCTO-LOOP.
004230       0420-BUSCAR-PRODUCTO-EXIT.
004240           EXIT.
004250
004260      *----------------------------------------------------------------
004270      *  0500 - EL CARRO YA VALIDO POR COMPLETO (0400); AHORA SE
004280      *  DESCUENTA EL STOCK, SE GRABA UNA LINEA DE DETALLE POR CADA
004290      *  PRODUCTO DEL CARRO Y SE GRABA EL PEDIDO.
004300      *----------------------------------------------------------------
004310       0500-CONFIRMAR-PEDIDO.
004320           MOVE 0 TO WS-SUBTOTAL-PEDIDO.
004330           SET WS-IX-CARTBL TO 1.
004340       0510-GRABAR-UNA-LINEA.
004350           IF WS-IX-CARTBL > WS-CONT-LINEAS-CARRITO
004360               GO TO 0520-ESCRIBIR-PEDIDO.
004370           MOVE WS-CL-PROD-ID (WS-IX-CARTBL) TO WS-LIN-PROD-ID.
004380           PERFORM 0420-BUSCAR-PRODUCTO
004390               THRU 0420-BUSCAR-PRODUCTO-EXIT.
004400           COMPUTE WS-TP-STOCK (WS-IX-BUSCA) =
004410                   WS-TP-STOCK (WS-IX-BUSCA)
004420                   - WS-CL-CANTIDAD (WS-IX-CARTBL).
004430           MOVE WS-NUMERO-CORRELATIVO        TO OIT-ORD-ID.
004440           ADD 1 TO OIT-ORD-ID.
004450           MOVE WS-CL-PROD-ID (WS-IX-CARTBL) TO OIT-PROD-ID.
004460           MOVE WS-CL-CANTIDAD (WS-IX-CARTBL) TO OIT-CANTIDAD.
004470           MOVE WS-TP-PRECIO (WS-IX-BUSCA)   TO OIT-PRECIO-UNIT.
004480           COMPUTE OIT-SUBTOTAL ROUNDED =
004490                   OIT-PRECIO-UNIT * OIT-CANTIDAD.
004500           ADD OIT-SUBTOTAL TO WS-SUBTOTAL-PEDIDO.
004510           WRITE REG-DETALLE-PEDIDO.
004520           ADD 1 TO WS-CONT-LINEAS.
004530           SET WS-IX-CARTBL UP BY 1.
004540           GO TO 0510-GRABAR-UNA-LINEA.
004550       0520-ESCRIBIR-PEDIDO.
004560           ADD 1 TO WS-NUMERO-CORRELATIVO.
004570           MOVE WS-NUMERO-CORRELATIVO  TO ORD-ID.
004580           MOVE WS-NUMERO-CORRELATIVO  TO WS-NUMERO-DISPLAY.
004590           STRING "PED" WS-NUMERO-DISPLAY
004600               DELIMITED BY SIZE INTO ORD-NUMERO.
004610           MOVE WS-USR-ACTUAL          TO ORD-USR-ID.
004620           MOVE 0                      TO ORD-COURIER-ID.
004630           SET ORD-EST-PENDIENTE       TO TRUE.
004640           MOVE WS-SUBTOTAL-PEDIDO     TO ORD-SUBTOTAL.
004650           MOVE WS-SUBTOTAL-PEDIDO     TO ORD-TOTAL.
004660           MOVE FECHA-CORRIDA-AAAAMMDD TO ORD-FECHA.
004670           PERFORM 0680-COPIAR-DIRECCION-USUARIO
004680               THRU 0680-COPIAR-DIRECCION-USUARIO-EXIT.
004690           WRITE REG-PEDIDO.
004700           ADD 1 TO WS-CONT-PEDIDOS.
004710           ADD ORD-TOTAL TO WS-VALOR-TOTAL-LOTE.
004720       0500-CONFIRMAR-PEDIDO-EXIT.
004730           EXIT.
004740
004750       0650-IMPRIMIR-RECHAZO.
004760           ADD 1 TO WS-CONT-RECHAZOS.
004770           MOVE SPACES TO LIN-CONTROL.
004780           STRING "PEDIDO RECHAZADO USUARIO " WS-USR-ACTUAL
004790               " - " WS-MOTIVO-RECHAZO
004800               DELIMITED BY SIZE INTO LIN-CONTROL.
004810           WRITE LIN-CONTROL.
004820       0650-IMPRIMIR-RECHAZO-EXIT.
004830           EXIT.
004840
004850      *----------------------------------------------------------------
004860      *  0680 - BUSCA AL USUARIO EN EL MAESTRO Y COPIA SU DIRECCION
004870      *  DE DESPACHO AL PEDIDO; SI NO ESTA, DEJA LA DIRECCION EN
004880      *  BLANCO (EL PEDIDO NO SE RECHAZA POR ESTO).
004890      *----------------------------------------------------------------
004900       0680-COPIAR-DIRECCION-USUARIO.
004910           MOVE SPACES TO ORD-DIRECCION.
004920       0685-BUSCAR-USUARIO.
004930           READ USUARIO-FILE AT END GO TO 0680-FIN-BUSQUEDA.
004940           IF USR-ID NOT = WS-USR-ACTUAL
004950               GO TO 0685-BUSCAR-USUARIO
004960           END-IF.
004970           MOVE USR-DIRECCION TO ORD-DIRECCION.
004980       0680-FIN-BUSQUEDA.
004990           CLOSE USUARIO-FILE.
005000           OPEN INPUT USUARIO-FILE.
005010       0680-COPIAR-DIRECCION-USUARIO-EXIT.
005020           EXIT.
005030
005040      *----------------------------------------------------------------
005050      *  0900 - REGRABA EL MAESTRO DE PRODUCTOS CON EL STOCK QUE QUEDO
005060      *  EN LA TABLA.  COMO EL MAESTRO ES SECUENCIAL SE ESCRIBE UN
005070      *  ARCHIVO NUEVO (PROD-NUEVO.DAT); EL OPERADOR LO RENOMBRA SOBRE
005080      *  EL MAESTRO EN EL PASO DE JCL FY-RENAME, FUERA DE ESTE LOTE.
005090      *----------------------------------------------------------------
005100       0900-REGRABAR-PRODUCTOS.
005110           CLOSE PRODUCTO-FILE.
005120           OPEN INPUT  PRODUCTO-FILE.
005130           OPEN OUTPUT PRODUCTO-NUEVO-FILE.
005140           SET WS-IX-TABLA TO 1.
005150       0910-REGRABAR-UNO.
005160           READ PRODUCTO-FILE AT END GO TO 0920-FIN-REGRABAR.
005170           IF WS-IX-TABLA NOT > WS-CONT-PRODUCTOS
005180               MOVE WS-TP-STOCK (WS-IX-TABLA) TO PROD-STOCK
005190               SET WS-IX-TABLA UP BY 1
005200           END-IF.
005210           MOVE REG-PRODUCTO TO REG-PRODUCTO-NUEVO.
005220           WRITE REG-PRODUCTO-NUEVO.
005230           GO TO 0910-REGRABAR-UNO.
005240       0920-FIN-REGRABAR.
005250           CLOSE PRODUCTO-FILE.
005260           CLOSE PRODUCTO-NUEVO-FILE.
005270       0900-REGRABAR-PRODUCTOS-EXIT.
005280           EXIT.
005290
005300       0950-IMPRIMIR-CONTROL.
005310           WRITE LIN-CONTROL FROM WS-LINEA-CTL-TITULO.
005320           MOVE "CARRITOS LEIDOS"        TO WS-CTL-ETIQUETA.
005330           MOVE WS-CONT-CARRITOS         TO WS-CTL-VALOR.
005340           WRITE LIN-CONTROL FROM WS-LINEA-CTL-DETALLE.
005350           MOVE "PEDIDOS GRABADOS"       TO WS-CTL-ETIQUETA.
005360           MOVE WS-CONT-PEDIDOS          TO WS-CTL-VALOR.
005370           WRITE LIN-CONTROL FROM WS-LINEA-CTL-DETALLE.
005380           MOVE "PEDIDOS RECHAZADOS"     TO WS-CTL-ETIQUETA.
005390           MOVE WS-CONT-RECHAZOS         TO WS-CTL-VALOR.
005400           WRITE LIN-CONTROL FROM WS-LINEA-CTL-DETALLE.
005410           MOVE "VALOR TOTAL DEL LOTE"   TO WS-CTL-ETIQUETA.
005420           MOVE WS-VALOR-TOTAL-LOTE      TO WS-CTL-VALOR.
005430           WRITE LIN-CONTROL FROM WS-LINEA-CTL-DETALLE.
005440       0950-IMPRIMIR-CONTROL-EXIT.
005450           EXIT.
005460
005470       9999-FIN.
005480           CLOSE PRODUCTO-FILE.
005490           CLOSE CARRITO-FILE.
005500           CLOSE USUARIO-FILE.
005510           CLOSE PEDIDO-FILE.
005520           CLOSE DETALLE-FILE.
005530           CLOSE CONTROL-REPORTE.
005540           GOBACK.
005550       9999-FIN-EXIT.
005560           EXIT.
