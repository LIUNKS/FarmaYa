000100      *================================================================
000110       IDENTIFICATION DIVISION.
000120       PROGRAM-ID.    FYBATCH.
000130       AUTHOR.        C-RUZ.
000140       INSTALLATION.  FARMAYA - PROCESO BATCH NOCTURNO.
000150       DATE-WRITTEN.  05/11/1988.
000160       DATE-COMPILED.
000170       SECURITY.      CONFIDENCIAL - USO INTERNO FARMAYA.
000180      *----------------------------------------------------------------
000190      *  FYBATCH -- DRIVER DEL CICLO NOCTURNO (EX PROGRAMA-PRINCIPAL,
000200      *  EL MENU DE PANTALLA DE LA FICHA DE COMPRA/VENTA).  NO HAY
000210      *  TERMINAL EN EL LOTE NOCTURNO -- EN VEZ DE MOSTRAR EL MENU Y
000220      *  ESPERAR UNA OPCION, CORRE LAS 5 FASES SIEMPRE EN EL MISMO
000230      *  ORDEN Y UNA SOLA VEZ, TOMANDO LA FECHA DEL RELOJ DEL SISTEMA
000240      *  IGUAL QUE EL MENU ORIGINAL.
000250      *
000260      *  ORDEN DEL CICLO (UPSI-0 = "S" CORRE EN MODO DE PRUEBA, SOLO
000270      *  VALIDA SIN GRABAR NADA NUEVO -- VER CADA PROGRAMA):
000280      *    FASE 1  FYMST01  VALIDACION DE MAESTROS (PRODUCTO/USUARIO)
000290      *    FASE 2  FYORD01  INGRESO DE PEDIDOS DEL DIA (CARRITOS)
000300      *    FASE 3  FYRPT02  REPORTE DE GANANCIAS DEL DIA
000310      *    FASE 4  FYORD02  ESTADISTICAS DE REPARTO
000320      *    FASE 5  FYRPT01  REPORTE SEMANAL DE VENTAS (SOLO GRABA SI
000330      *                     HOY CIERRA UNA SEMANA ISO NUEVA)
000340      *
000350      *  HISTORIAL DE CAMBIOS
000360      *  FECHA     AUTOR   TICKET    DESCRIPCION
000370      *  --------  ------  --------  ----------------------------
000380      *  05/11/88  C.RUZ   FY-0008   PROGRAMA INICIAL (EX PROGRAMA-
000390      *                              PRINCIPAL, SOLO LLAMABA A LAS
000400      *                              OPCIONES 1 Y 2 DE LA FICHA).
000410      *  09/22/89  C.RUZ   FY-0021   SE AGREGA LA OPCION 3 (REPORTE).
000420      *  11/03/91  M.SOTO  FY-0043   SE AGREGA LA OPCION 5 (REPARTO);
000430      *                              SE QUITA LA OPCION 4 (MEDICAMENTOS
000440      *                              VENCIDOS, SIN USO EN ESTE SHOP).
000450      *  06/18/94  M.SOTO  FY-0069   SE AGREGA EL REPORTE SEMANAL COMO
000460      *                              ULTIMA FASE DEL CICLO.
000470      *  02/19/99  J.PENA  FY-Y2K10  FECHA DEL CICLO A 4 DIGITOS DE
000480      *                              ANO (VENTANA DE SIGLO 50/50, IGUAL
000490      *                              QUE EN LOS DEMAS PROGRAMAS).
000500      *  08/30/02  R.LARA  FY-0093   SE QUITA EL MENU DE PANTALLA
000510      *                              (SCREEN SECTION) -- EL LOTE
000520      *                              NOCTURNO NO TIENE OPERADOR.
000530      *  11/02/06  R.LARA  FY-0123   LA FECHA SE PASA A CADA FASE EN
000540      *                              FECHA-SISTEMA (4 DIGITOS DE ANO)
000550      *                              EN VEZ DE FECHA-SYS (2 DIGITOS)
000560      *                              COMO LO HACIA EL MENU ORIGINAL.
000570      *================================================================
000580       ENVIRONMENT DIVISION.
000590       CONFIGURATION SECTION.
000600       SPECIAL-NAMES.
000610           C01 IS TOP-OF-FORM
000620           UPSI-0 ON STATUS IS FYBATCH-MODO-PRUEBA.
000630       INPUT-OUTPUT SECTION.
000640       FILE-CONTROL.
000650           SELECT CONTROL-REPORTE  ASSIGN TO CTLBAT
000660           ORGANIZATION IS LINE SEQUENTIAL.
000670
000680       DATA DIVISION.
000690       FILE SECTION.
000700       FD  CONTROL-REPORTE.
000710       01  LIN-CONTROL.
000720           02  LIN-CONTROL-TEXTO        PIC X(79).
000730           02  FILLER                   PIC X(1).
000740
000750       WORKING-STORAGE SECTION.
000760       77  WS-SIGLO                    PIC 9(2)  COMP VALUE 0.
000770       77  WS-CONT-FASES                PIC 9(2)  COMP VALUE 0.
000780
000790       01  WS-FECHA-SYS-2D.
000800           02  S2-ANO                   PIC 9(2).
000810           02  S2-MES                   PIC 9(2).
000820           02  S2-DIA                   PIC 9(2).
000830       01  WS-FECHA-SYS-2D-R REDEFINES WS-FECHA-SYS-2D
000840                                       PIC 9(6).
000850
000860       01  FECHA-SISTEMA.
000870           02  S-ANO                    PIC 9(4).
000880           02  S-MES                    PIC 9(2).
000890           02  S-DIA                    PIC 9(2).
000900       01  FECHA-SISTEMA-R REDEFINES FECHA-SISTEMA
000910                                     PIC 9(8).
000920
000930       01  WS-LINEA-PROGRAMA.
000940           02  FILLER                   PIC X(33)
000950               VALUE "FARMAYA - CICLO BATCH NOCTURNO  ".
000960           02  WS-LP-FECHA              PIC 9999/99/99.
000970           02  FILLER                   PIC X(37) VALUE SPACES.
000980       01  WS-LINEA-PROGRAMA-R REDEFINES WS-LINEA-PROGRAMA
000990                                        PIC X(80).
001000
001010       01  WS-LINEA-FASE.
001020           02  FILLER                   PIC X(8)  VALUE SPACES.
001030           02  WS-LF-NUMERO             PIC 9(2).
001040           02  FILLER                   PIC X(3)  VALUE SPACES.
001050           02  WS-LF-TEXTO              PIC X(60).
001060           02  FILLER                   PIC X(7)  VALUE SPACES.
001070
001080       PROCEDURE DIVISION.
001090       0000-INICIO.
001100           PERFORM 0040-OBTENER-FECHA
001110               THRU 0040-OBTENER-FECHA-EXIT.
001120           PERFORM 0100-FASE-VALIDAR-MAESTROS
001130               THRU 0100-FASE-VALIDAR-MAESTROS-EXIT.
001140           PERFORM 0200-FASE-INGRESAR-PEDIDOS
001150               THRU 0200-FASE-INGRESAR-PEDIDOS-EXIT.
001160           PERFORM 0300-FASE-REPORTE-DIARIO
001170               THRU 0300-FASE-REPORTE-DIARIO-EXIT.
001180           PERFORM 0400-FASE-ESTADISTICA-REPARTO
001190               THRU 0400-FASE-ESTADISTICA-REPARTO-EXIT.
001200           PERFORM 0500-FASE-REPORTE-SEMANAL
001210               THRU 0500-FASE-REPORTE-SEMANAL-EXIT.
001220           PERFORM 9999-FIN
001230               THRU 9999-FIN-EXIT.
001240
001250      *----------------------------------------------------------------
001260      *  0040 - TOMA LA FECHA DEL RELOJ DEL SISTEMA (COMO LO HACIA
001270      *  "CONFIGURAR-FECHA" EN EL MENU ORIGINAL) Y LA VENTANEA A 4
001280      *  DIGITOS DE ANO (FY-Y2K10) ANTES DE PASARLA A CADA FASE.
001290      *----------------------------------------------------------------
001300       0040-OBTENER-FECHA.
001310           ACCEPT WS-FECHA-SYS-2D FROM DATE.
001320           IF S2-ANO < 50
001330               MOVE 20 TO WS-SIGLO
001340           ELSE
001350               MOVE 19 TO WS-SIGLO
001360           END-IF.
001370           COMPUTE S-ANO = (WS-SIGLO * 100) + S2-ANO.
001380           MOVE S2-MES TO S-MES.
001390           MOVE S2-DIA TO S-DIA.
001400           MOVE FECHA-SISTEMA-R TO WS-LP-FECHA.
001410           OPEN OUTPUT CONTROL-REPORTE.
001420           WRITE LIN-CONTROL FROM WS-LINEA-PROGRAMA-R.
001430       0040-OBTENER-FECHA-EXIT.
001440           EXIT.
001450
001460      *----------------------------------------------------------------
001470      *  0100 - FASE 1: VALIDACION DE MAESTROS (EX OPCION 1).
001480      *----------------------------------------------------------------
001490       0100-FASE-VALIDAR-MAESTROS.
001500           ADD 1 TO WS-CONT-FASES.
001510           CALL "FYMST01" USING FECHA-SISTEMA.
001520           MOVE WS-CONT-FASES TO WS-LF-NUMERO.
001530           MOVE "FYMST01 - VALIDACION DE MAESTROS" TO WS-LF-TEXTO.
001540           WRITE LIN-CONTROL FROM WS-LINEA-FASE.
001550       0100-FASE-VALIDAR-MAESTROS-EXIT.
001560           EXIT.
001570
001580      *----------------------------------------------------------------
001590      *  0200 - FASE 2: INGRESO DE PEDIDOS DEL DIA (EX OPCION 2).
001600      *----------------------------------------------------------------
001610       0200-FASE-INGRESAR-PEDIDOS.
001620           ADD 1 TO WS-CONT-FASES.
001630           CALL "FYORD01" USING FECHA-SISTEMA.
001640           MOVE WS-CONT-FASES TO WS-LF-NUMERO.
001650           MOVE "FYORD01 - INGRESO DE PEDIDOS DEL DIA" TO WS-LF-TEXTO.
001660           WRITE LIN-CONTROL FROM WS-LINEA-FASE.
001670       0200-FASE-INGRESAR-PEDIDOS-EXIT.
001680           EXIT.
001690
001700      *----------------------------------------------------------------
001710      *  0300 - FASE 3: REPORTE DE GANANCIAS DEL DIA (EX OPCION 4,
001720      *  CONSULTA DE STOCK -- AHORA CONSULTA DE GANANCIAS).
001730      *----------------------------------------------------------------
001740       0300-FASE-REPORTE-DIARIO.
001750           ADD 1 TO WS-CONT-FASES.
001760           CALL "FYRPT02" USING FECHA-SISTEMA.
001770           MOVE WS-CONT-FASES TO WS-LF-NUMERO.
001780           MOVE "FYRPT02 - REPORTE DE GANANCIAS DEL DIA"
001790               TO WS-LF-TEXTO.
001800           WRITE LIN-CONTROL FROM WS-LINEA-FASE.
001810       0300-FASE-REPORTE-DIARIO-EXIT.
001820           EXIT.
001830
001840      *----------------------------------------------------------------
001850      *  0400 - FASE 4: ESTADISTICAS DE REPARTO (EX OPCION 5, CONSULTA
001860      *  DE MOVIMIENTOS DE MEDICAMENTO POR CLIENTE).
001870      *----------------------------------------------------------------
001880       0400-FASE-ESTADISTICA-REPARTO.
001890           ADD 1 TO WS-CONT-FASES.
001900           CALL "FYORD02" USING FECHA-SISTEMA.
001910           MOVE WS-CONT-FASES TO WS-LF-NUMERO.
001920           MOVE "FYORD02 - ESTADISTICAS DE REPARTO" TO WS-LF-TEXTO.
001930           WRITE LIN-CONTROL FROM WS-LINEA-FASE.
001940       0400-FASE-ESTADISTICA-REPARTO-EXIT.
001950           EXIT.
001960
001970      *----------------------------------------------------------------
001980      *  0500 - FASE 5: REPORTE SEMANAL DE VENTAS (EX OPCION 3, STOCK
001990      *  CRITICO).  FYRPT01 DECIDE POR SI SOLO SI HOY CIERRA UNA
002000      *  SEMANA ISO NUEVA; SI NO, SOLO IMPRIME "SEMANA YA EXISTE".
002010      *----------------------------------------------------------------
002020       0500-FASE-REPORTE-SEMANAL.
002030           ADD 1 TO WS-CONT-FASES.
002040           CALL "FYRPT01" USING FECHA-SISTEMA.
002050           MOVE WS-CONT-FASES TO WS-LF-NUMERO.
002060           MOVE "FYRPT01 - REPORTE SEMANAL DE VENTAS" TO WS-LF-TEXTO.
002070           WRITE LIN-CONTROL FROM WS-LINEA-FASE.
002080       0500-FASE-REPORTE-SEMANAL-EXIT.
002090           EXIT.
002100
002110       9999-FIN.
002120           CLOSE CONTROL-REPORTE.
002130           STOP RUN.
002140       9999-FIN-EXIT.
002150           EXIT.
