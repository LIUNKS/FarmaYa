000100      *================================================================
000110       IDENTIFICATION DIVISION.
000120       PROGRAM-ID.    FYORD02.
000130       AUTHOR.        C-RUZ.
000140       INSTALLATION.  FARMAYA - PROCESO BATCH NOCTURNO.
000150       DATE-WRITTEN.  06/25/1994.
000160       DATE-COMPILED.
000170       SECURITY.      CONFIDENCIAL - USO INTERNO FARMAYA.
000180      *----------------------------------------------------------------
000190      *  FYORD02 -- ESTADISTICAS DE REPARTO (EX OPCION-5, CONSULTA DE
000200      *  MOVIMIENTOS DE MEDICAMENTO POR CLIENTE).  CARGA LOS USUARIOS
000210      *  CON ROL DE REPARTIDOR, RECORRE TODO EL ARCHIVO DE PEDIDOS
000220      *  CONTANDO CUANTOS TIENE CADA REPARTIDOR POR ESTADO (PENDIENTE,
000230      *  PROCESANDO, ENTREGADO) Y SUMANDO LA GANANCIA DE LOS PEDIDOS
000240      *  ENTREGADOS HOY; IMPRIME UNA LINEA POR REPARTIDOR.
000250      *
000260      *  HISTORIAL DE CAMBIOS
000270      *  FECHA     AUTOR   TICKET    DESCRIPCION
000280      *  --------  ------  --------  ----------------------------
000290      *  06/25/94  C.RUZ   FY-0068   PROGRAMA INICIAL (OPCION-5 DE LA
000300      *                              FICHA, CONSULTA DE MOVIMIENTOS
000310      *                              DE MEDICAMENTO POR CLIENTE).
000320      *  11/03/91  M.SOTO  FY-0042   SE REEMPLAZA EL CLIENTE POR EL
000330      *                              REPARTIDOR; SE AGREGA CONTEO DE
000340      *                              PEDIDOS POR ESTADO.
000350      *  02/19/99  J.PENA  FY-Y2K08  FECHAS A 8 DIGITOS (AAAAMMDD).
000360      *  11/02/06  R.LARA  FY-0121   SE AGREGA GANANCIA DE PEDIDOS
000370      *                              ENTREGADOS HOY POR REPARTIDOR.
000380      *  03/14/07  R.LARA  FY-0124   SE NORMALIZA "EN_PROCESO" A
000390      *                              "PROCESANDO" AL LEER EL PEDIDO (VER
000400      *                              0205-NORMALIZAR-STATUS).
000410      *  03/21/07  R.LARA  FY-0129   SE AGREGAN VISTAS PLANAS (REDEFINES)
000420      *                              AL TITULO Y AL ENCABEZADO.
000430      *  05/11/12  P.ROJAS FY-0140   SE ACLARA EL COMENTARIO DE 0300 SOBRE
000440      *                              POR QUE ENVIADO Y CANCELADO NO VAN EN
000450      *                              LA LINEA DEL REPARTIDOR.
000460      *  05/18/12  P.ROJAS FY-0141   SE AGREGA VALIDACION DE STATUS: SE
000470      *                              ACEPTA CUALQUIER COMBINACION DE
000480      *                              MAYUSCULAS/MINUSCULAS Y SE RECHAZA
000490      *                              (CON CONTADOR Y LINEA DE CONTROL) EL
000500      *                              PEDIDO CUYO STATUS NO SEA NINGUNO DE
000510      *                              LOS CINCO VALIDOS.
000520      *================================================================
000530       ENVIRONMENT DIVISION.
000540       CONFIGURATION SECTION.
000550       SPECIAL-NAMES.
000560           C01 IS TOP-OF-FORM
000570           UPSI-0 ON STATUS IS FYORD02-MODO-PRUEBA.
000580       INPUT-OUTPUT SECTION.
000590       FILE-CONTROL.
000600           SELECT USUARIO-FILE     ASSIGN TO USRFILE
000610           ORGANIZATION IS SEQUENTIAL.
000620
000630           SELECT PEDIDO-FILE      ASSIGN TO ORDFILE
000640           ORGANIZATION IS SEQUENTIAL.
000650
000660           SELECT CONTROL-REPORTE  ASSIGN TO CTLRPT
000670           ORGANIZATION IS LINE SEQUENTIAL.
000680
000690       DATA DIVISION.
000700       FILE SECTION.
000710       FD  USUARIO-FILE
000720           LABEL RECORD IS STANDARD.
000730           COPY FYUSRM.
000740
000750       FD  PEDIDO-FILE
000760           LABEL RECORD IS STANDARD.
000770           COPY FYORDM.
000780
000790       FD  CONTROL-REPORTE.
000800       01  LIN-CONTROL.
000810           02  LIN-CONTROL-TEXTO        PIC X(79).
000820           02  FILLER                   PIC X(1).
000830
000840       WORKING-STORAGE SECTION.
000850       COPY FYDATE.
000860
000870       77  WS-MAX-COURIERS             PIC 9(4)  COMP VALUE 500.
000880       77  WS-CONT-COURIERS            PIC 9(4)  COMP VALUE 0.
000890       77  WS-IX-CUR                   PIC 9(4)  COMP VALUE 0.
000900       77  WS-IX-BUSCA                 PIC 9(4)  COMP VALUE 0.
000910
000920       77  WS-SW-EOF-USUARIO           PIC X     VALUE "N".
000930           88  HAY-MAS-USUARIOS        VALUE "N".
000940           88  NO-HAY-MAS-USUARIOS     VALUE "S".
000950       77  WS-SW-EOF-PEDIDO            PIC X     VALUE "N".
000960           88  HAY-MAS-PEDIDOS         VALUE "N".
000970           88  NO-HAY-MAS-PEDIDOS      VALUE "S".
000980       77  WS-SW-COURIER-HALLADO       PIC X     VALUE "N".
000990           88  COURIER-HALLADO         VALUE "S".
001000           88  COURIER-NO-HALLADO      VALUE "N".
001010       77  WS-SW-STATUS-PEDIDO         PIC X     VALUE "S".
001020           88  STATUS-PEDIDO-VALIDO    VALUE "S".
001030           88  STATUS-PEDIDO-INVALIDO  VALUE "N".
001040
001050       77  WS-CONT-STATUS-INVALIDO     PIC 9(5)  COMP VALUE 0.
001060
001070       01  WS-TABLA-COURIERS.
001080           02  WS-COURIER OCCURS 500 TIMES
001090                          INDEXED BY WS-IX-CTBL.
001100               03  WS-CU-ID              PIC 9(7).
001110               03  WS-CU-NOMBRE          PIC X(30).
001120               03  WS-CU-PENDIENTE       PIC 9(7)  COMP.
001130               03  WS-CU-PROCESANDO      PIC 9(7)  COMP.
001140               03  WS-CU-ENTREGADO       PIC 9(7)  COMP.
001150               03  WS-CU-CANCELADO       PIC 9(7)  COMP.
001160               03  WS-CU-GANANCIA-HOY    PIC 9(10)V99.
001170               03  FILLER                PIC X(6).
001180
001190       01  WS-FECHA-REPORTE.
001200           02  WS-FR-ANO                PIC 9(4).
001210           02  WS-FR-MES                PIC 9(2).
001220           02  WS-FR-DIA                PIC 9(2).
001230       01  WS-FECHA-REPORTE-R REDEFINES WS-FECHA-REPORTE
001240                                       PIC 9(8).
001250
001260       01  WS-LINEA-TITULO.
001270           02  FILLER                   PIC X(80)
001280               VALUE "FARMAYA - ESTADISTICAS DE REPARTO".
001290       01  WS-LINEA-TITULO-R REDEFINES WS-LINEA-TITULO PIC X(80).
001300
001310       01  WS-LINEA-ENCABEZADO.
001320           02  FILLER                   PIC X(2)  VALUE SPACES.
001330           02  FILLER                   PIC X(10) VALUE "ID".
001340           02  FILLER                   PIC X(22) VALUE "REPARTIDOR".
001350           02  FILLER                   PIC X(11) VALUE "PENDIENTE".
001360           02  FILLER                   PIC X(12) VALUE "PROCESANDO".
001370           02  FILLER                   PIC X(11) VALUE "ENTREGADO".
001380           02  FILLER                   PIC X(16) VALUE "GANANCIA HOY".
001390           02  FILLER                   PIC X(6)  VALUE SPACES.
001400       01  WS-LINEA-ENCABEZADO-R REDEFINES WS-LINEA-ENCABEZADO
001410                                      PIC X(90).
001420
001430       01  WS-LINEA-COURIER.
001440           02  FILLER                   PIC X(2)  VALUE SPACES.
001450           02  WS-LC-ID                 PIC 9(7).
001460           02  FILLER                   PIC X(3)  VALUE SPACES.
001470           02  WS-LC-NOMBRE             PIC X(30).
001480           02  WS-LC-PENDIENTE          PIC ZZ9.
001490           02  FILLER                   PIC X(4)  VALUE SPACES.
001500           02  WS-LC-PROCESANDO         PIC ZZ9.
001510           02  FILLER                   PIC X(4)  VALUE SPACES.
001520           02  WS-LC-ENTREGADO          PIC ZZ9.
001530           02  FILLER                   PIC X(4)  VALUE SPACES.
001540           02  WS-LC-GANANCIA           PIC Z,ZZZ,ZZ9.99.
001550
001560       01  WS-LINEA-STATUS-INVALIDO.
001570           02  FILLER                   PIC X(2)  VALUE SPACES.
001580           02  FILLER                   PIC X(40)
001590               VALUE "PEDIDOS CON STATUS INVALIDO IGNORADOS:".
001600           02  WS-LSI-CONTADOR          PIC ZZZZ9.
001610           02  FILLER                   PIC X(33) VALUE SPACES.
001620
001630       LINKAGE SECTION.
001640       01  FECHA-SISTEMA.
001650           02  S-ANO                    PIC 9(4).
001660           02  S-MES                    PIC 9(2).
001670           02  S-DIA                    PIC 9(2).
001680
001690       PROCEDURE DIVISION USING FECHA-SISTEMA.
001700       0000-INICIO.
001710           PERFORM 0040-AJUSTAR-FECHA
001720               THRU 0040-AJUSTAR-FECHA-EXIT.
001730           PERFORM 0050-ABRIR-ARCHIVOS
001740               THRU 0050-ABRIR-ARCHIVOS-EXIT.
001750           PERFORM 0100-LEER-COURIERS
001760               THRU 0100-LEER-COURIERS-EXIT.
001770           PERFORM 0200-LEER-PEDIDOS-COURIER
001780               THRU 0200-LEER-PEDIDOS-COURIER-EXIT
001790               UNTIL NO-HAY-MAS-PEDIDOS.
001800           PERFORM 0500-IMPRIMIR-LINEA
001810               THRU 0500-IMPRIMIR-LINEA-EXIT.
001820           PERFORM 0600-IMPRIMIR-RESUMEN-INVALIDOS
001830               THRU 0600-IMPRIMIR-RESUMEN-INVALIDOS-EXIT.
001840           PERFORM 9999-FIN
001850               THRU 9999-FIN-EXIT.
001860
001870      *----------------------------------------------------------------
001880      *  0040 - RECIBE LA FECHA DEL SISTEMA DESDE FYBATCH; LA GANANCIA
001890      *  DE HOY SE CALCULA CONTRA ESTA FECHA.
001900      *----------------------------------------------------------------
001910       0040-AJUSTAR-FECHA.
001920           MOVE S-ANO TO FC-ANO.
001930           MOVE S-MES TO FC-MES.
001940           MOVE S-DIA TO FC-DIA.
001950           MOVE FECHA-CORRIDA-WS TO FECHA-CORRIDA-AAAAMMDD.
001960           MOVE FECHA-CORRIDA-WS TO WS-FECHA-REPORTE.
001970       0040-AJUSTAR-FECHA-EXIT.
001980           EXIT.
001990
002000       0050-ABRIR-ARCHIVOS.
002010           OPEN INPUT  USUARIO-FILE.
002020           OPEN INPUT  PEDIDO-FILE.
002030           OPEN OUTPUT CONTROL-REPORTE.
002040           WRITE LIN-CONTROL FROM WS-LINEA-TITULO.
002050           WRITE LIN-CONTROL FROM WS-LINEA-ENCABEZADO.
002060       0050-ABRIR-ARCHIVOS-EXIT.
002070           EXIT.
002080
002090      *----------------------------------------------------------------
002100      *  0100 - CARGA EN MEMORIA LOS USUARIOS CON ROL DE REPARTIDOR
002110      *  (USR-ROL-ID = 35) Y DEJA SUS CONTADORES EN CERO.
002120      *----------------------------------------------------------------
002130       0100-LEER-COURIERS.
002140           READ USUARIO-FILE
002150               AT END SET NO-HAY-MAS-USUARIOS TO TRUE
002160               GO TO 0100-LEER-COURIERS-EXIT.
002170           IF USR-ES-REPARTIDOR
002180               IF WS-CONT-COURIERS < WS-MAX-COURIERS
002190                   ADD 1 TO WS-CONT-COURIERS
002200                   SET WS-IX-CTBL TO WS-CONT-COURIERS
002210                   MOVE USR-ID      TO WS-CU-ID (WS-IX-CTBL)
002220                   MOVE USR-NOMBRE  TO WS-CU-NOMBRE (WS-IX-CTBL)
002230                   MOVE 0 TO WS-CU-PENDIENTE  (WS-IX-CTBL)
002240                   MOVE 0 TO WS-CU-PROCESANDO (WS-IX-CTBL)
002250                   MOVE 0 TO WS-CU-ENTREGADO  (WS-IX-CTBL)
002260                   MOVE 0 TO WS-CU-CANCELADO  (WS-IX-CTBL)
002270                   MOVE 0 TO WS-CU-GANANCIA-HOY (WS-IX-CTBL)
002280               END-IF
002290           END-IF.
002300           GO TO 0100-LEER-COURIERS.
002310       0100-LEER-COURIERS-EXIT.
002320           EXIT.
002330
002340      *----------------------------------------------------------------
002350      *  0200 - RECORRE TODO EL ARCHIVO DE PEDIDOS.  SI EL PEDIDO
002360      *  PERTENECE A UN REPARTIDOR DE LA TABLA, ACUMULA SU ESTADO Y SU
002370      *  GANANCIA DE HOY.
002380      *----------------------------------------------------------------
002390       0200-LEER-PEDIDOS-COURIER.
002400           READ PEDIDO-FILE
002410               AT END SET NO-HAY-MAS-PEDIDOS TO TRUE
002420               GO TO 0200-LEER-PEDIDOS-COURIER-EXIT.
002430           PERFORM 0205-NORMALIZAR-STATUS
002440               THRU 0205-NORMALIZAR-STATUS-EXIT.
002450           IF STATUS-PEDIDO-VALIDO
002460               PERFORM 0210-BUSCAR-COURIER
002470                   THRU 0210-BUSCAR-COURIER-EXIT
002480               IF COURIER-HALLADO
002490                   PERFORM 0300-ACUMULAR-ESTADOS
002500                       THRU 0300-ACUMULAR-ESTADOS-EXIT
002510                   PERFORM 0400-ACUMULAR-GANANCIA-HOY
002520                       THRU 0400-ACUMULAR-GANANCIA-HOY-EXIT
002530               END-IF
002540           END-IF.
002550       0200-LEER-PEDIDOS-COURIER-EXIT.
002560           EXIT.
002570
002580      *----------------------------------------------------------------
002590      *  0205 - EL ARCHIVO DE PEDIDOS LO PUEDE HABER ESCRITO UN SISTEMA
002600      *  VIEJO QUE TODAVIA GRABA "EN_PROCESO" EN VEZ DE "PROCESANDO"
002610      *  (FY-0124).  SE NORMALIZA AQUI ANTES DE CONTAR POR ESTADO.  EL
002620      *  STATUS PUEDE LLEGAR EN CUALQUIER COMBINACION DE MAYUSCULAS Y
002630      *  MINUSCULAS SEGUN QUIEN LO HAYA ESCRITO, ASI QUE PRIMERO SE
002640      *  PASA TODO A MAYUSCULAS; SI DESPUES DE ESO EL STATUS SIGUE SIN
002650      *  SER NINGUNO DE LOS CINCO VALIDOS, EL PEDIDO SE DEJA FUERA DE
002660      *  LA ESTADISTICA Y SE DEJA CONSTANCIA EN EL REPORTE (FY-0141).
002670      *----------------------------------------------------------------
002680       0205-NORMALIZAR-STATUS.
002690           INSPECT ORD-STATUS CONVERTING
002700               "abcdefghijklmnopqrstuvwxyz"
002710               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002720           IF ORD-STATUS = "EN_PROCESO"
002730               MOVE "PROCESANDO" TO ORD-STATUS
002740           END-IF.
002750           SET STATUS-PEDIDO-VALIDO TO TRUE.
002760           IF NOT ORD-EST-PENDIENTE
002770               AND NOT ORD-EST-PROCESANDO
002780               AND NOT ORD-EST-ENVIADO
002790               AND NOT ORD-EST-ENTREGADO
002800               AND NOT ORD-EST-CANCELADO
002810               SET STATUS-PEDIDO-INVALIDO TO TRUE
002820               PERFORM 0206-RECHAZAR-STATUS-INVALIDO
002830                   THRU 0206-RECHAZAR-STATUS-INVALIDO-EXIT
002840           END-IF.
002850       0205-NORMALIZAR-STATUS-EXIT.
002860           EXIT.
002870
002880       0206-RECHAZAR-STATUS-INVALIDO.
002890           ADD 1 TO WS-CONT-STATUS-INVALIDO.
002900           MOVE SPACES TO LIN-CONTROL-TEXTO.
002910           STRING "PEDIDO " DELIMITED BY SIZE
002920               ORD-NUMERO DELIMITED BY SIZE
002930               " - STATUS INVALIDO: " DELIMITED BY SIZE
002940               ORD-STATUS DELIMITED BY SIZE
002950               INTO LIN-CONTROL-TEXTO.
002960           WRITE LIN-CONTROL.
002970       0206-RECHAZAR-STATUS-INVALIDO-EXIT.
002980           EXIT.
002990
003000       0210-BUSCAR-COURIER.
003010           SET COURIER-NO-HALLADO TO TRUE.
003020           SET WS-IX-BUSCA TO 1.
003030       0215-BUSCAR-COURIER-LOOP.
003040           IF WS-IX-BUSCA > WS-CONT-COURIERS
003050               GO TO 0210-BUSCAR-COURIER-EXIT.
003060           IF WS-CU-ID (WS-IX-BUSCA) = ORD-COURIER-ID
003070               SET COURIER-HALLADO TO TRUE
003080               SET WS-IX-CTBL TO WS-IX-BUSCA
003090               GO TO 0210-BUSCAR-COURIER-EXIT
003100           END-IF.
003110           SET WS-IX-BUSCA UP BY 1.
003120           GO TO 0215-BUSCAR-COURIER-LOOP.
003130       0210-BUSCAR-COURIER-EXIT.
003140           EXIT.
003150
003160      *----------------------------------------------------------------
003170      *  0300 - SUMA EL PEDIDO ACTUAL AL CONTADOR DE SU ESTADO.  LOS
003180      *  PEDIDOS RECHAZADOS NUNCA SE GRABAN (FYORD01), ASI QUE AQUI
003190      *  SOLO EXISTEN PENDIENTE / PROCESANDO / ENVIADO / ENTREGADO /
003200      *  CANCELADO.  LA LINEA DE REPARTIDOR (0500-IMPRIMIR-LINEA) SOLO
003210      *  MUESTRA PENDIENTE/PROCESANDO/ENTREGADO -- ENVIADO YA NO ES
003220      *  RESPONSABILIDAD DEL REPARTIDOR (VA EN CAMINO CON EL COURIER DE
003230      *  LA EMPRESA DE DESPACHO) Y CANCELADO NO MIDE SU DESEMPENO, POR
003240      *  LO QUE NO APORTAN A LA ESTADISTICA DE ENTREGAS DEL DIA.
003250      *----------------------------------------------------------------
003260       0300-ACUMULAR-ESTADOS.
003270           IF ORD-EST-PENDIENTE
003280               ADD 1 TO WS-CU-PENDIENTE (WS-IX-CTBL)
003290           ELSE
003300               IF ORD-EST-PROCESANDO
003310                   ADD 1 TO WS-CU-PROCESANDO (WS-IX-CTBL)
003320               ELSE
003330                   IF ORD-EST-ENTREGADO
003340                       ADD 1 TO WS-CU-ENTREGADO (WS-IX-CTBL)
003350                   ELSE
003360                       IF ORD-EST-CANCELADO
003370                           ADD 1 TO WS-CU-CANCELADO (WS-IX-CTBL)
003380                       END-IF
003390                   END-IF
003400               END-IF
003410           END-IF.
003420       0300-ACUMULAR-ESTADOS-EXIT.
003430           EXIT.
003440
003450       0400-ACUMULAR-GANANCIA-HOY.
003460           IF ORD-EST-ENTREGADO
003470               IF ORD-FECHA = WS-FECHA-REPORTE-R
003480                   ADD ORD-TOTAL TO WS-CU-GANANCIA-HOY (WS-IX-CTBL)
003490               END-IF
003500           END-IF.
003510       0400-ACUMULAR-GANANCIA-HOY-EXIT.
003520           EXIT.
003530
003540       0500-IMPRIMIR-LINEA.
003550           SET WS-IX-CTBL TO 1.
003560       0510-IMPRIMIR-UNA-LINEA.
003570           IF WS-IX-CTBL > WS-CONT-COURIERS
003580               GO TO 0500-IMPRIMIR-LINEA-EXIT.
003590           MOVE WS-CU-ID (WS-IX-CTBL)     TO WS-LC-ID.
003600           MOVE WS-CU-NOMBRE (WS-IX-CTBL)  TO WS-LC-NOMBRE.
003610           MOVE WS-CU-PENDIENTE (WS-IX-CTBL)  TO WS-LC-PENDIENTE.
003620           MOVE WS-CU-PROCESANDO (WS-IX-CTBL) TO WS-LC-PROCESANDO.
003630           MOVE WS-CU-ENTREGADO (WS-IX-CTBL)  TO WS-LC-ENTREGADO.
003640           MOVE WS-CU-GANANCIA-HOY (WS-IX-CTBL) TO WS-LC-GANANCIA.
003650           WRITE LIN-CONTROL FROM WS-LINEA-COURIER.
003660           SET WS-IX-CTBL UP BY 1.
003670           GO TO 0510-IMPRIMIR-UNA-LINEA.
003680       0500-IMPRIMIR-LINEA-EXIT.
003690           EXIT.
003700
003710      *----------------------------------------------------------------
003720      *  0600 - TOTAL DE PEDIDOS QUE SE DEJARON FUERA DE LA ESTADISTICA
003730      *  POR TRAER UN STATUS QUE NO ES NINGUNO DE LOS CINCO VALIDOS
003740      *  (FY-0141).  SE IMPRIME SIEMPRE, AUNQUE SEA CERO, PARA QUE EL
003750      *  OPERADOR SEPA QUE EL CONTROL SE HIZO.
003760      *----------------------------------------------------------------
003770       0600-IMPRIMIR-RESUMEN-INVALIDOS.
003780           MOVE WS-CONT-STATUS-INVALIDO TO WS-LSI-CONTADOR.
003790           WRITE LIN-CONTROL FROM WS-LINEA-STATUS-INVALIDO.
003800       0600-IMPRIMIR-RESUMEN-INVALIDOS-EXIT.
003810           EXIT.
003820
003830       9999-FIN.
003840           CLOSE USUARIO-FILE.
003850           CLOSE PEDIDO-FILE.
003860           CLOSE CONTROL-REPORTE.
003870           GOBACK.
003880       9999-FIN-EXIT.
003890           EXIT.
